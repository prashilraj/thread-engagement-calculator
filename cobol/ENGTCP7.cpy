000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP7                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Print Line Layouts For REPORT-FILE          *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Carries every 01-level print line ENGTCMN moves data     *
001000*       into before writing REPORT-FILE - the two heading        *
001100*       lines, the calculation detail line, the indented         *
001200*       stress-detail line, the margin line and the run-totals   *
001300*       trailer.  132 print positions, one line per WRITE.       *
001400*                                                                *
001500*  CHANGE ACTIVITY :                                             *
001600*       $SEG(ENGTCP7),COMP(ENGTHRD),PROD(BATCH   ):              *
001700*                                                                *
001800*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
001900*   $D0= CR-0007 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0007
002000*   $P1= CR-0142 120 910226 RTANNER : ADD D/P/AT DETAIL COLUMNS   CR-0142
002100*   $P2= CR-0184 160 990222 JVELEZ  : Y2K - RH-RUN-DATE TO YYYY   CR-0184
002200*   $P3= CR-0209 166 020909 MRUIZ   : WIDEN SD-xxx-STRESS TO 2    CR-0209
002300*                     DECIMALS; MOVE MARGIN OFF RPT-DETAIL ONTO   CR-0209
002400*                     ITS OWN RPT-MARGIN-DETAIL LINE               CR-0209
002500*                                                                *
002600******************************************************************
002700*    REPORT HEADING LINE 1
002800 01  RPT-HEADING-1.
002900     03 FILLER                       PIC X(01)  VALUE SPACES.
003000     03 RH-RUN-DATE                  PIC X(10).
003100     03 FILLER                       PIC X(10)  VALUE SPACES.
003200     03 RH-TITLE                     PIC X(37)
003300         VALUE 'THREAD ENGAGEMENT CALCULATION REPORT'.
003400     03 FILLER                       PIC X(10)  VALUE SPACES.
003500     03 RH-PAGE-LIT                  PIC X(05)  VALUE 'PAGE '.
003600     03 RH-PAGE-NO                   PIC ZZZ9.
003700     03 FILLER                       PIC X(55)  VALUE SPACES.
003800*
003900*    REPORT HEADING LINE 2 - COLUMN CAPTIONS
004000 01  RPT-HEADING-2.
004100     03 FILLER                       PIC X(01)  VALUE SPACES.
004200     03 FILLER                       PIC X(07)  VALUE 'REQ-ID'.
004300     03 FILLER                       PIC X(02)  VALUE SPACES.
004400     03 FILLER                       PIC X(10)  VALUE 'THREAD'.
004500     03 FILLER                       PIC X(01)  VALUE SPACES.
004600     03 FILLER                       PIC X(07)  VALUE 'D(MM)'.
004700     03 FILLER                       PIC X(01)  VALUE SPACES.
004800     03 FILLER                       PIC X(07)  VALUE 'P(MM)'.
004900     03 FILLER                       PIC X(01)  VALUE SPACES.
005000     03 FILLER                       PIC X(08)  VALUE 'AT(MM2)'.
005100     03 FILLER                       PIC X(02)  VALUE 'MD'.
005200     03 FILLER                       PIC X(01)  VALUE SPACES.
005300     03 FILLER                       PIC X(12)  VALUE 'LOAD/CAP(N)'.
005400     03 FILLER                       PIC X(01)  VALUE SPACES.
005500     03 FILLER                       PIC X(07)  VALUE 'LE(MM)'.
005600     03 FILLER                       PIC X(01)  VALUE SPACES.
005700     03 FILLER                       PIC X(07)  VALUE 'THREADS'.
005800     03 FILLER                       PIC X(08)  VALUE SPACES.
005900     03 FILLER                       PIC X(06)  VALUE 'STATUS'.
006000     03 FILLER                       PIC X(41)  VALUE SPACES.
006100*
006200*    CALCULATION DETAIL LINE
006300 01  RPT-DETAIL.
006400     03 FILLER                       PIC X(01)  VALUE SPACES.
006500     03 RD-REQ-ID                    PIC X(06).
006600     03 FILLER                       PIC X(02)  VALUE SPACES.
006700     03 RD-DESIGNATION               PIC X(10).
006800     03 FILLER                       PIC X(01)  VALUE SPACES.
006900     03 RD-DIAMETER                  PIC ZZ9.999.
007000     03 FILLER                       PIC X(01)  VALUE SPACES.
007100     03 RD-PITCH                     PIC Z.999.
007200     03 FILLER                       PIC X(03)  VALUE SPACES.
007300     03 RD-AT                        PIC Z,ZZ9.99.
007400     03 FILLER                       PIC X(02)  VALUE SPACES.
007500     03 RD-MODE                      PIC X(01).
007600     03 FILLER                       PIC X(05)  VALUE SPACES.
007700     03 RD-LOAD-OR-CAPACITY          PIC Z,ZZZ,ZZ9.9.
007800     03 FILLER                       PIC X(02)  VALUE SPACES.
007900     03 RD-ENGAGED-LENGTH            PIC ZZ9.99.
008000     03 FILLER                       PIC X(02)  VALUE SPACES.
008100     03 RD-THREADS-ENGAGED           PIC Z9.9.
008200     03 FILLER                       PIC X(13)  VALUE SPACES.
008300     03 RD-STATUS                    PIC X(08).
008400     03 FILLER                       PIC X(19)  VALUE SPACES.
008500*
008600*    STRESS DETAIL LINE - INDENTED UNDER RPT-DETAIL
008700 01  RPT-STRESS-DETAIL.
008800     03 FILLER                       PIC X(11)  VALUE SPACES.
008900     03 FILLER                       PIC X(15)
009000         VALUE 'STRESS ANALYSIS'.
009100     03 FILLER                       PIC X(02)  VALUE SPACES.
009200     03 SD-BOLT-LIT                  PIC X(06)  VALUE 'BOLT ='.
009300     03 SD-BOLT-STRESS               PIC ZZ,ZZ9.99.
009400     03 SD-BOLT-PCT                  PIC Z Z9.9.
009500     03 FILLER                       PIC X(01)  VALUE '%'.
009600     03 FILLER                       PIC X(02)  VALUE SPACES.
009700     03 SD-THREAD-LIT                PIC X(08)  VALUE 'THREAD ='.
009800     03 SD-THREAD-STRESS             PIC ZZ,ZZ9.99.
009900     03 SD-THREAD-PCT                PIC Z Z9.9.
010000     03 SD-THREAD-NA                 PIC X(03).
010100     03 FILLER                       PIC X(01)  VALUE '%'.
010200     03 FILLER                       PIC X(02)  VALUE SPACES.
010300     03 SD-BEARING-LIT               PIC X(09)  VALUE 'BEARING ='.
010400     03 SD-BEARING-STRESS            PIC ZZ,ZZ9.99.
010500     03 SD-BEARING-NA                PIC X(03).
010600     03 FILLER                       PIC X(51)  VALUE SPACES.
010700*
010800*    MARGIN LINE - MODE-D RECORDS WITH A BOLT MATERIAL ONLY, THE
010900*    CAPACITY MARGIN OVER THE DESIGN LOAD, INDENTED LIKE THE
011000*    STRESS-DETAIL LINE ABOVE RATHER THAN SQUEEZED ONTO RPT-DETAIL
011100 01  RPT-MARGIN-DETAIL.
011200     03 FILLER                       PIC X(11)  VALUE SPACES.
011300     03 FILLER                       PIC X(08)  VALUE 'MARGIN ='.
011400     03 RM-MARGIN                    PIC Z9.99.
011500     03 FILLER                       PIC X(93)  VALUE SPACES.
011600*
011700*    RUN-TOTALS TRAILER
011800 01  RPT-TRAILER.
011900     03 FILLER                       PIC X(01)  VALUE SPACES.
012000     03 FILLER                       PIC X(20)
012100         VALUE 'RECORDS READ .......'.
012200     03 RT-READ-COUNT                PIC ZZZ,ZZ9.
012300     03 FILLER                       PIC X(90)  VALUE SPACES.
012400 01  RPT-TRAILER-2.
012500     03 FILLER                       PIC X(01)  VALUE SPACES.
012600     03 FILLER                       PIC X(20)
012700         VALUE 'RECORDS PROCESSED ..'.
012800     03 RT-PROCESSED-COUNT           PIC ZZZ,ZZ9.
012900     03 FILLER                       PIC X(90)  VALUE SPACES.
013000 01  RPT-TRAILER-3.
013100     03 FILLER                       PIC X(01)  VALUE SPACES.
013200     03 FILLER                       PIC X(20)
013300         VALUE 'RECORDS REJECTED ...'.
013400     03 RT-REJECTED-COUNT            PIC ZZZ,ZZ9.
013500     03 FILLER                       PIC X(90)  VALUE SPACES.
013600 01  RPT-TRAILER-4.
013700     03 FILLER                       PIC X(01)  VALUE SPACES.
013800     03 FILLER                       PIC X(20)
013900         VALUE 'AVERAGE ENGAGED LEN.'.
014000     03 RT-AVERAGE-LE                PIC ZZ9.99.
014100     03 FILLER                       PIC X(90)  VALUE SPACES.
014200*
014300*    MATERIALS-LISTING CATEGORY HEADING LINE
014400 01  RPT-LIST-CATEGORY.
014500     03 FILLER                       PIC X(03)  VALUE SPACES.
014600     03 LC-CATEGORY                  PIC X(10).
014700     03 FILLER                       PIC X(119) VALUE SPACES.
014800*
014900*    MATERIALS-LISTING MATERIAL DETAIL LINE
015000 01  RPT-LIST-DETAIL.
015100     03 FILLER                       PIC X(06)  VALUE SPACES.
015200     03 LD-KEY                       PIC X(12).
015300     03 FILLER                       PIC X(02)  VALUE SPACES.
015400     03 LD-NAME                      PIC X(30).
015500     03 FILLER                       PIC X(02)  VALUE SPACES.
015600     03 LD-SIGMA-LIT                 PIC X(13)
015700         VALUE 'YIELD (MPA) ='.
015800     03 LD-SIGMA                     PIC ZZZ9.
015900     03 FILLER                       PIC X(63)  VALUE SPACES.
