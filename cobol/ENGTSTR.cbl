000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = ENGTSTR                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -    *
000600*                     Stress Analysis Module                     *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       CALLed by ENGTCMN only for a mode-D request carrying     *
001000*       REQ-STRESS-FLG = 'Y' and a bolt material.  Computes the  *
001100*       bolt tensile stress and utilization, the thread shear    *
001200*       stress and utilization at the engaged length ENGTCAP     *
001300*       returned, and an approximate bearing stress on the       *
001400*       engaged threads.  Either stress is reported N/A when     *
001500*       its area works out to zero.                              *
001600*                                                                *
001700*  ENTRY POINT = ENGTSTR                                         *
001800*                                                                *
001900*  LINKAGE = ENGT-STR-INTERFACE (COPY ENGTCP6)                   *
002000*                                                                *
002100*  CHANGE ACTIVITY :                                             *
002200*       $SEG(ENGTSTR),COMP(ENGTHRD),PROD(BATCH   ):              *
002300*                                                                *
002400*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002500*   $D0= CR-0104 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0104
002600*   $P1= CR-0173 150 971103 RTANNER : ADD BEARING N/A HANDLING    CR-0173
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. ENGTSTR.
003100 AUTHOR. D-R-HOLM.
003200 INSTALLATION. MIDLAND ENGINEERING SERVICES - SYSTEMS DIV.
003300 DATE-WRITTEN. 03/04/85.
003400 DATE-COMPILED.
003500 SECURITY. MIDLAND ENGINEERING SERVICES - INTERNAL USE ONLY.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100 SPECIAL-NAMES.
004200     CLASS ENGT-NUMERIC-CLASS IS '0' THRU '9'
004300     UPSI-4 ON STATUS IS WS-TRACE-ON
004400            OFF STATUS IS WS-TRACE-OFF.
004500*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WS-HEADER.
004900     03 WS-EYECATCHER            PIC X(16)
005000                                  VALUE 'ENGTSTR-----WS'.
005100     03 WS-TRACE-SW              PIC X(01) VALUE 'N'.
005200         88 WS-TRACE-ON              VALUE 'Y'.
005300         88 WS-TRACE-OFF             VALUE 'N'.
005400     03 FILLER                   PIC X(07).
005500*
005600* Fixed engineering constants - the thread shear-stress factor
005700* matches the one ENGTCAP uses, and pi is carried to 8 decimals
005800* per the spec note (3.14159265).
005900 01  WS-CONSTANTS.
006000     03 WS-K-SHEAR                PIC 9(01)V9(04) COMP-3
006100                                       VALUE 0.6200.
006200     03 WS-PI                     PIC 9(01)V9(08) COMP-3
006300                                       VALUE 3.14159265.
006400     03 WS-BEARING-FACTOR         PIC 9(01)V9(04) COMP-3
006500                                       VALUE 0.7500.
006600 01  WS-CONSTANTS-R REDEFINES WS-CONSTANTS.
006700     03 FILLER                    PIC X(14).
006800*
006900* Working precision copies of the interface fields
007000 01  WS-STR-WORK.
007100     03 WS-LOAD                   PIC 9(07)V9(04) COMP-3
007200                                       VALUE ZERO.
007300     03 WS-AT                     PIC 9(04)V9(04) COMP-3
007400                                       VALUE ZERO.
007500     03 WS-DIAMETER               PIC 9(03)V9(04) COMP-3
007600                                       VALUE ZERO.
007700     03 WS-PITCH                  PIC 9(01)V9(04) COMP-3
007800                                       VALUE ZERO.
007900     03 WS-ENGAGED-LENGTH         PIC 9(03)V9(04) COMP-3
008000                                       VALUE ZERO.
008100     03 WS-SIGMA-BOLT             PIC 9(04)V9(04) COMP-3
008200                                       VALUE ZERO.
008300     03 WS-SIGMA-HOLE             PIC 9(04)V9(04) COMP-3
008400                                       VALUE ZERO.
008500 01  WS-STR-WORK-R REDEFINES WS-STR-WORK.
008600     03 FILLER                    PIC X(26).
008700*
008800 01  WS-STR-RESULTS.
008900     03 WS-AS-FACTOR              PIC S9(03)V9(04) COMP-3
009000                                       VALUE ZERO.
009100     03 WS-AS-TOTAL                PIC S9(05)V9(04) COMP-3
009200                                       VALUE ZERO.
009300     03 WS-BEARING-AREA           PIC S9(05)V9(04) COMP-3
009400                                       VALUE ZERO.
009500     03 WS-BOLT-STRESS             PIC 9(05)V9(04) COMP-3
009600                                       VALUE ZERO.
009700     03 WS-BOLT-UTIL               PIC 9(03)V9(04) COMP-3
009800                                       VALUE ZERO.
009900     03 WS-THREAD-STRESS           PIC 9(05)V9(04) COMP-3
010000                                       VALUE ZERO.
010100     03 WS-THREAD-UTIL             PIC 9(03)V9(04) COMP-3
010200                                       VALUE ZERO.
010300     03 WS-BEARING-STRESS          PIC 9(05)V9(04) COMP-3
010400                                       VALUE ZERO.
010500 01  WS-STR-RESULTS-R REDEFINES WS-STR-RESULTS.
010600     03 FILLER                    PIC X(28).
010700*
010800 COPY ENGTCP6.
010900*
011000 LINKAGE SECTION.
011100*
011200 PROCEDURE DIVISION USING ENGT-STR-INTERFACE.
011300*----------------------------------------------------------------*
011400 0000-MAINLINE.
011500     MOVE ZERO TO SI-RETURN-CODE.
011600     MOVE 'N' TO SI-THREAD-NA-SW.
011700     MOVE 'N' TO SI-BEARING-NA-SW.
011800     MOVE SI-LOAD-IN TO WS-LOAD.
011900     MOVE SI-AT-IN TO WS-AT.
012000     MOVE SI-DIAMETER-IN TO WS-DIAMETER.
012100     MOVE SI-PITCH-IN TO WS-PITCH.
012200     MOVE SI-ENGAGED-LENGTH-IN TO WS-ENGAGED-LENGTH.
012300     MOVE SI-SIGMA-BOLT-IN TO WS-SIGMA-BOLT.
012400     MOVE SI-SIGMA-HOLE-IN TO WS-SIGMA-HOLE.
012500
012600     PERFORM 1000-BOLT-STRESS THRU 1000-EXIT.
012700     PERFORM 2000-THREAD-SHEAR-STRESS THRU 2000-EXIT.
012800     PERFORM 3000-BEARING-STRESS THRU 3000-EXIT.
012900
013000     GOBACK.
013100*----------------------------------------------------------------*
013200* Bolt tensile stress and utilization -
013300*     bolt_stress = F / At ; bolt_util = bolt_stress / sigma-y
013400*----------------------------------------------------------------*
013500 1000-BOLT-STRESS.
013600     COMPUTE WS-BOLT-STRESS ROUNDED = WS-LOAD / WS-AT.
013700     COMPUTE SI-BOLT-STRESS-OUT ROUNDED = WS-BOLT-STRESS.
013800     COMPUTE WS-BOLT-UTIL ROUNDED =
013900         (WS-BOLT-STRESS / WS-SIGMA-BOLT) * 100.
014000     COMPUTE SI-BOLT-UTIL-OUT ROUNDED = WS-BOLT-UTIL.
014100 1000-EXIT.
014200     EXIT.
014300*----------------------------------------------------------------*
014400* Thread shear stress and utilization -
014500*     As_total = As_factor * L_e
014600*     thread_shear_stress = F / As_total
014700*     thread_util = thread_shear_stress / (k_shear * sigma-y-hole)
014800* As_total of zero (a zero engaged length) is reported N/A
014900* rather than rejected, per the spec.
015000*----------------------------------------------------------------*
015100 2000-THREAD-SHEAR-STRESS.
015200     COMPUTE WS-AS-FACTOR ROUNDED =
015300         0.5625 * WS-PITCH * (WS-DIAMETER - (0.54127 * WS-PITCH)).
015400     COMPUTE WS-AS-TOTAL ROUNDED =
015500         WS-AS-FACTOR * WS-ENGAGED-LENGTH.
015600     IF WS-AS-TOTAL NOT > ZERO
015700         MOVE 'Y' TO SI-THREAD-NA-SW
015800         MOVE ZERO TO SI-THREAD-STRESS-OUT
015900         MOVE ZERO TO SI-THREAD-UTIL-OUT
016000         GO TO 2000-EXIT
016100     END-IF.
016200     COMPUTE WS-THREAD-STRESS ROUNDED = WS-LOAD / WS-AS-TOTAL.
016300     COMPUTE SI-THREAD-STRESS-OUT ROUNDED = WS-THREAD-STRESS.
016400     COMPUTE WS-THREAD-UTIL ROUNDED =
016500         (WS-THREAD-STRESS / (WS-K-SHEAR * WS-SIGMA-HOLE)) * 100.
016600     COMPUTE SI-THREAD-UTIL-OUT ROUNDED = WS-THREAD-UTIL.
016700 2000-EXIT.
016800     EXIT.
016900*----------------------------------------------------------------*
017000* Approximate bearing stress -
017100*     bearing_area = pi * D * L_e * 0.75
017200*     bearing_stress = F / bearing_area
017300* A zero bearing area is reported N/A rather than rejected.
017400*----------------------------------------------------------------*
017500 3000-BEARING-STRESS.
017600     COMPUTE WS-BEARING-AREA ROUNDED =
017700         WS-PI * WS-DIAMETER * WS-ENGAGED-LENGTH
017800             * WS-BEARING-FACTOR.
017900     IF WS-BEARING-AREA NOT > ZERO
018000         MOVE 'Y' TO SI-BEARING-NA-SW
018100         MOVE ZERO TO SI-BEARING-STRESS-OUT
018200         GO TO 3000-EXIT
018300     END-IF.
018400     COMPUTE WS-BEARING-STRESS ROUNDED = WS-LOAD / WS-BEARING-AREA.
018500     COMPUTE SI-BEARING-STRESS-OUT ROUNDED = WS-BEARING-STRESS.
018600 3000-EXIT.
018700     EXIT.
