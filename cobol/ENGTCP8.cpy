000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP8                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Run Totals And Materials-Listing           *
000700*                     Interface Block                            *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*       This copybook was pieced together when the run-totals    *
001100*       trailer and the LIST MATERIALS utility function were     *
001200*       added - it has no single CR behind it, only the two      *
001300*       shown below.  Follows the same COMP-counter / CALL-      *
001400*       interface conventions the rest of this system uses.      *
001500*       Carries the run-totals accumulators ENGTCMN keeps in     *
001600*       working storage and the interface area ENGTCMN passes    *
001700*       to ENGTLST to obtain the materials catalog pre-sorted    *
001800*       into category order - ENGTLST fills the table in one     *
001900*       CALL and ENGTCMN prints it, since a subprogram cannot    *
002000*       be handed a caller's open print file.                    *
002100*                                                                *
002200*  CHANGE ACTIVITY :                                             *
002300*       $SEG(ENGTCP8),COMP(ENGTHRD),PROD(BATCH   ):              *
002400*                                                                *
002500*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002600*   $D0= CR-0008 105 850822 DHOLM   : ORIGINAL ISSUE - ADDED      CR-0008
002700*   $D0=                     WITH THE RUN-TOTALS TRAILER         CR-0008
002800*   $P1= CR-0129 121 900414 RTANNER : ADD LIST MATERIALS AREA     CR-0129
002900*                                                                *
003000******************************************************************
003100*    RUN TOTALS - ACCUMULATED ACROSS THE WHOLE REQUEST FILE
003200 01  WS-RUN-TOTALS.
003300     03 WT-RECORDS-READ           PIC 9(05) COMP-3 VALUE ZERO.
003400     03 WT-RECORDS-PROCESSED      PIC 9(05) COMP-3 VALUE ZERO.
003500     03 WT-RECORDS-REJECTED       PIC 9(05) COMP-3 VALUE ZERO.
003600     03 WT-LE-ACCUM               PIC 9(07)V9(03) COMP-3
003700                                       VALUE ZERO.
003800     03 WT-LE-AVERAGE             PIC 9(03)V9(02).
003900     03 FILLER                    PIC X(04).
004000*
004100*    MATERIALS-LISTING INTERFACE BLOCK - ENGTCMN CALLS ENGTLST
004200*    ONCE PER REQ-MODE-LIST-MATERIALS REQUEST.  ENGTLST WALKS
004300*    ITS OWN COPY OF THE MATERIALS TABLE, CATEGORY BY CATEGORY
004400*    IN ALPHABETIC ORDER, AND HANDS BACK EVERY LINE AT ONCE.
004500 01  ENGT-LST-INTERFACE.
004600     03 LI-LINE-COUNT             PIC 9(02) COMP-3.
004700     03 LI-RETURN-CODE            PIC 9(02).
004800         88 LI-RETURN-OK               VALUE 00.
004900     03 LI-LISTING-LINES OCCURS 15 TIMES
005000                          INDEXED BY LI-IDX.
005100         05 LI-CATEGORY           PIC X(10).
005200         05 LI-KEY                PIC X(12).
005300         05 LI-NAME               PIC X(30).
005400         05 LI-SIGMA              PIC 9(04).
005500     03 FILLER                    PIC X(08).
