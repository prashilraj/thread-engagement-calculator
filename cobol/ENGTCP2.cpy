000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP2                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Materials Table And Materials-Lookup       *
000700*                     Interface Block                            *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*       This copybook carries the compiled-in engineering        *
001100*       materials table (yield strength by material key) and     *
001200*       the fixed interface block ENGTCMN passes to ENGTMAT      *
001300*       (and to ENGTLST for the grouped listing walk) on the     *
001400*       CALL.  The table is maintained by hand - a new alloy     *
001500*       means a new WS-MAT-ENTRY-n group below and bumping       *
001600*       WS-MAT-COUNT.                                            *
001700*                                                                *
001800*  CHANGE ACTIVITY :                                             *
001900*       $SEG(ENGTCP2),COMP(ENGTHRD),PROD(BATCH   ):              *
002000*                                                                *
002100*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002200*   $D0= CR-0002 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0002
002300*   $P1= CR-0155 130 930811 JVELEZ  : ADD 12.9 BOLT STEEL ROW     CR-0155
002400*                                                                *
002500******************************************************************
002600*    MATERIALS TABLE - 15 ENGINEERING MATERIALS, HAND MAINTAINED
002700*    EACH ROW IS A NAMED 05 GROUP SO A COMPILE LISTING SHOWS THE
002800*    ACTUAL MATERIAL KEYS - THE 05 WS-MAT-ROW REDEFINES BELOW IS
002900*    WHAT THE PROCEDURE DIVISION ACTUALLY SEARCHES.
003000 01  WS-MATERIALS-TABLE.
003100     03 WS-MAT-COUNT              PIC 9(02) COMP-3 VALUE 15.
003200     03 WS-MAT-ENTRIES.
003300         05 WS-MAT-ROW-01.
003400             07 WS-MAT-KEY-D          PIC X(12) VALUE 'STEEL-1018'.
003500             07 WS-MAT-NAME-D         PIC X(30)
003600                 VALUE 'LOW CARBON STEEL (1018)'.
003700             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0370.
003800             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STEEL'.
003900         05 WS-MAT-ROW-02.
004000             07 WS-MAT-KEY-D          PIC X(12) VALUE 'STEEL-4140'.
004100             07 WS-MAT-NAME-D         PIC X(30)
004200                 VALUE 'ALLOY STEEL (4140)'.
004300             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0415.
004400             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STEEL'.
004500         05 WS-MAT-ROW-03.
004600             07 WS-MAT-KEY-D          PIC X(12) VALUE 'STEEL-4340'.
004700             07 WS-MAT-NAME-D         PIC X(30)
004800                 VALUE 'ALLOY STEEL (4340)'.
004900             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0470.
005000             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STEEL'.
005100         05 WS-MAT-ROW-04.
005200             07 WS-MAT-KEY-D          PIC X(12) VALUE 'STEEL-8.8'.
005300             07 WS-MAT-NAME-D         PIC X(30)
005400                 VALUE 'GRADE 8.8 BOLT STEEL'.
005500             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0640.
005600             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STEEL'.
005700         05 WS-MAT-ROW-05.
005800             07 WS-MAT-KEY-D          PIC X(12) VALUE 'STEEL-10.9'.
005900             07 WS-MAT-NAME-D         PIC X(30)
006000                 VALUE 'GRADE 10.9 BOLT STEEL'.
006100             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0900.
006200             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STEEL'.
006300         05 WS-MAT-ROW-06.
006400             07 WS-MAT-KEY-D          PIC X(12) VALUE 'STEEL-12.9'.
006500             07 WS-MAT-NAME-D         PIC X(30)
006600                 VALUE 'GRADE 12.9 BOLT STEEL'.
006700             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 1080.
006800             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STEEL'.
006900         05 WS-MAT-ROW-07.
007000             07 WS-MAT-KEY-D          PIC X(12) VALUE 'SS-304'.
007100             07 WS-MAT-NAME-D         PIC X(30)
007200                 VALUE 'STAINLESS STEEL 304'.
007300             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0215.
007400             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STAINLESS'.
007500         05 WS-MAT-ROW-08.
007600             07 WS-MAT-KEY-D          PIC X(12) VALUE 'SS-316'.
007700             07 WS-MAT-NAME-D         PIC X(30)
007800                 VALUE 'STAINLESS STEEL 316'.
007900             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0205.
008000             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'STAINLESS'.
008100         05 WS-MAT-ROW-09.
008200             07 WS-MAT-KEY-D          PIC X(12) VALUE 'AL-6061-T6'.
008300             07 WS-MAT-NAME-D         PIC X(30)
008400                 VALUE 'ALUMINUM 6061-T6'.
008500             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0275.
008600             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'ALUMINUM'.
008700         05 WS-MAT-ROW-10.
008800             07 WS-MAT-KEY-D          PIC X(12) VALUE 'AL-7075-T6'.
008900             07 WS-MAT-NAME-D         PIC X(30)
009000                 VALUE 'ALUMINUM 7075-T6'.
009100             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0505.
009200             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'ALUMINUM'.
009300         05 WS-MAT-ROW-11.
009400             07 WS-MAT-KEY-D          PIC X(12) VALUE 'AL-2024-T3'.
009500             07 WS-MAT-NAME-D         PIC X(30)
009600                 VALUE 'ALUMINUM 2024-T3'.
009700             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0345.
009800             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'ALUMINUM'.
009900         05 WS-MAT-ROW-12.
010000             07 WS-MAT-KEY-D          PIC X(12) VALUE 'CAST-IRON'.
010100             07 WS-MAT-NAME-D         PIC X(30)
010200                 VALUE 'GRAY CAST IRON'.
010300             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0275.
010400             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'CAST-IRON'.
010500         05 WS-MAT-ROW-13.
010600             07 WS-MAT-KEY-D          PIC X(12) VALUE 'BRASS'.
010700             07 WS-MAT-NAME-D         PIC X(30)
010800                 VALUE 'BRASS (C36000)'.
010900             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0125.
011000             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'BRASS'.
011100         05 WS-MAT-ROW-14.
011200             07 WS-MAT-KEY-D          PIC X(12) VALUE 'BRONZE'.
011300             07 WS-MAT-NAME-D         PIC X(30)
011400                 VALUE 'PHOSPHOR BRONZE'.
011500             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0345.
011600             07 WS-MAT-TYPE-D         PIC X(10) VALUE 'BRONZE'.
011700*    ROW 15 RESERVED FOR THE NEXT ALLOY THE SHOP QUALIFIES -
011800*    KEEP IT SPACE-FILLED SO THE LOOKUP TREATS IT AS "NOT FOUND"
011900*    RATHER THAN A MATCH ON LOW-VALUES.
012000         05 WS-MAT-ROW-15.
012100             07 WS-MAT-KEY-D          PIC X(12) VALUE SPACES.
012200             07 WS-MAT-NAME-D         PIC X(30) VALUE SPACES.
012300             07 WS-MAT-SIGMA-D        PIC 9(04) VALUE 0000.
012400             07 WS-MAT-TYPE-D         PIC X(10) VALUE SPACES.
012500     03 WS-MAT-TABLE REDEFINES WS-MAT-ENTRIES
012600                      OCCURS 15 TIMES
012700                      INDEXED BY WS-MAT-IDX.
012800         05 WS-MAT-KEY             PIC X(12).
012900         05 WS-MAT-NAME            PIC X(30).
013000         05 WS-MAT-SIGMA-Y         PIC 9(04).
013100         05 WS-MAT-TYPE            PIC X(10).
013200*
013300*    MATERIALS-LOOKUP INTERFACE BLOCK - ENGTCMN CALLS ENGTMAT
013400*    (AND ENGTLST) USING THIS AREA.
013500 01  ENGT-MAT-INTERFACE.
013600     03 MI-REQUEST-ID              PIC X(06).
013700         88 MI-REQ-LOOKUP               VALUE 'LOOKUP'.
013800         88 MI-REQ-LIST                 VALUE 'LIST'.
013900     03 MI-RETURN-CODE             PIC 9(02).
014000         88 MI-RETURN-OK                VALUE 00.
014100         88 MI-RETURN-NOT-FOUND         VALUE 20.
014200     03 MI-RESPONSE-MESSAGE        PIC X(30).
014300     03 MI-LOOKUP-AREA.
014400         05 MI-KEY-IN               PIC X(12).
014500         05 MI-NAME-OUT             PIC X(30).
014600         05 MI-SIGMA-Y-OUT          PIC 9(04).
014700         05 MI-TYPE-OUT             PIC X(10).
014800     03 MI-LIST-AREA REDEFINES MI-LOOKUP-AREA.
014900         05 MI-LIST-INDEX           PIC 9(02) COMP-3.
015000         05 MI-LIST-KEY-OUT         PIC X(12).
015100         05 MI-LIST-NAME-OUT        PIC X(30).
015200         05 MI-LIST-SIGMA-OUT       PIC 9(04).
015300         05 MI-LIST-TYPE-OUT        PIC X(10).
015400         05 FILLER                  PIC X(02).
