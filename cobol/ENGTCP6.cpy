000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP6                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Stress Analysis Interface Block            *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Fixed interface area ENGTCMN passes to ENGTSTR on the    *
001000*       CALL to obtain the detail stress figures for a request   *
001100*       carrying REQ-STRESS-DETAIL-WANTED - bolt tensile         *
001200*       stress, thread shear stress and bearing stress, each     *
001300*       with its utilization percentage.                         *
001400*                                                                *
001500*  CHANGE ACTIVITY :                                             *
001600*       $SEG(ENGTCP6),COMP(ENGTHRD),PROD(BATCH   ):              *
001700*                                                                *
001800*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
001900*   $D0= CR-0006 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0006
002000*   $P1= CR-0173 150 971103 RTANNER : ADD SI-BEARING-NA-SW        CR-0173
002100*   $P2= CR-0201 165 020715 MRUIZ   : ADD SI-THREAD-NA-SW - SAME  CR-0201
002200*                     N/A HANDLING BEARING GOT IN CR-0173, NOW    CR-0201
002300*                     APPLIED TO A ZERO THREAD SHEAR AREA TOO     CR-0201
002400*   $P3= CR-0208 166 020909 MRUIZ   : STRESS-OUT FIELDS WERE ONLY CR-0208
002500*                     CARRYING 1 DECIMAL - WIDENED TO 2 TO MATCH  CR-0208
002600*                     THE REPORTED-STRESS STANDARD               CR-0208
002700*                                                                *
002800******************************************************************
002900*    STRESS ANALYSIS INTERFACE BLOCK
003000 01  ENGT-STR-INTERFACE.
003100     03 SI-LOAD-IN                   PIC 9(07)V9(01).
003200     03 SI-AT-IN                     PIC 9(04)V9(02).
003300     03 SI-DIAMETER-IN               PIC 9(03)V9(03).
003400     03 SI-PITCH-IN                  PIC 9(01)V9(03).
003500     03 SI-ENGAGED-LENGTH-IN         PIC 9(03)V9(02).
003600     03 SI-SIGMA-BOLT-IN             PIC 9(04).
003700     03 SI-SIGMA-HOLE-IN             PIC 9(04).
003800     03 SI-BOLT-STRESS-OUT           PIC 9(05)V9(02).
003900     03 SI-BOLT-UTIL-OUT             PIC 9(03)V9(01).
004000     03 SI-THREAD-STRESS-OUT         PIC 9(05)V9(02).
004100     03 SI-THREAD-UTIL-OUT           PIC 9(03)V9(01).
004200     03 SI-THREAD-NA-SW              PIC X(01).
004300         88 SI-THREAD-NOT-APPLIC          VALUE 'Y'.
004400     03 SI-BEARING-STRESS-OUT        PIC 9(05)V9(02).
004500     03 SI-BEARING-NA-SW             PIC X(01).
004600         88 SI-BEARING-NOT-APPLIC         VALUE 'Y'.
004700     03 SI-RETURN-CODE               PIC 9(02).
004800         88 SI-RETURN-OK                  VALUE 00.
004900     03 FILLER                       PIC X(05).
