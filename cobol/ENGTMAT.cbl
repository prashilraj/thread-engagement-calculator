000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = ENGTMAT                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -    *
000600*                     Materials Database Lookup Module           *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       CALLed by ENGTCMN once for the tapped-hole material key  *
001000*       and, when supplied, once again for the bolt material     *
001100*       key.  Searches the compiled-in materials table for the   *
001200*       requested MI-KEY-IN and hands back the yield strength    *
001300*       and category, or a NOT FOUND return code.                *
001400*                                                                *
001500*  ENTRY POINT = ENGTMAT                                         *
001600*                                                                *
001700*  LINKAGE = ENGT-MAT-INTERFACE (COPY ENGTCP2)                   *
001800*                                                                *
001900*  CHANGE ACTIVITY :                                             *
002000*       $SEG(ENGTMAT),COMP(ENGTHRD),PROD(BATCH   ):              *
002100*                                                                *
002200*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002300*   $D0= CR-0102 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0102
002400*   $P1= CR-0155 130 930811 JVELEZ  : NO LOGIC CHANGE - TABLE     CR-0155
002500*   $P1=                     GREW TO 15 ROWS IN ENGTCP2           CR-0155
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. ENGTMAT.
003000 AUTHOR. D-R-HOLM.
003100 INSTALLATION. MIDLAND ENGINEERING SERVICES - SYSTEMS DIV.
003200 DATE-WRITTEN. 03/04/85.
003300 DATE-COMPILED.
003400 SECURITY. MIDLAND ENGINEERING SERVICES - INTERNAL USE ONLY.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     CLASS ENGT-ALPHA-CLASS IS 'A' THRU 'Z'
004200     UPSI-2 ON STATUS IS WS-TRACE-ON
004300            OFF STATUS IS WS-TRACE-OFF.
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WS-HEADER.
004800     03 WS-EYECATCHER            PIC X(16)
004900                                  VALUE 'ENGTMAT-----WS'.
005000     03 WS-TRACE-SW              PIC X(01) VALUE 'N'.
005100         88 WS-TRACE-ON              VALUE 'Y'.
005200         88 WS-TRACE-OFF             VALUE 'N'.
005300     03 FILLER                   PIC X(07).
005400*
005500* Request counter, kept COMP per shop standard - bumped once
005600* per CALL so a storage dump shows how many lookups this run
005700* has driven through the module.
005800 01  WS-MAT-COUNTERS.
005900     03 WS-CALL-COUNT             PIC 9(04) COMP VALUE ZERO.
006000 01  WS-MAT-COUNTERS-R REDEFINES WS-MAT-COUNTERS.
006100     03 FILLER                    PIC X(02).
006200*
006300* Trace of the last key looked up and whether it was found -
006400* of no use to the calculation itself, but handy in a storage
006500* dump when a maintenance run turns up an unexpected NOT FOUND.
006600 01  WS-MAT-WORK.
006700     03 WS-LAST-KEY-SEEN          PIC X(12) VALUE SPACES.
006800     03 WS-LAST-FOUND-SW          PIC X(01) VALUE 'N'.
006900         88 WS-LAST-KEY-FOUND         VALUE 'Y'.
007000     03 FILLER                    PIC X(03).
007100 01  WS-MAT-WORK-R REDEFINES WS-MAT-WORK.
007200     03 FILLER                    PIC X(16).
007300*
007400 COPY ENGTCP2.
007500*
007600 LINKAGE SECTION.
007700*
007800 PROCEDURE DIVISION USING ENGT-MAT-INTERFACE.
007900*----------------------------------------------------------------*
008000 0000-MAINLINE.
008100     MOVE ZERO TO MI-RETURN-CODE.
008200     MOVE SPACES TO MI-RESPONSE-MESSAGE.
008300     ADD 1 TO WS-CALL-COUNT.
008400
008500     EVALUATE TRUE
008600         WHEN MI-REQ-LOOKUP
008700             PERFORM 1000-LOOKUP-KEY THRU 1000-EXIT
008800         WHEN OTHER
008900             MOVE 99 TO MI-RETURN-CODE
009000             MOVE 'UNKNOWN REQUEST ID' TO MI-RESPONSE-MESSAGE
009100     END-EVALUATE.
009200
009300     GOBACK.
009400*----------------------------------------------------------------*
009500* Serial search of the materials table by MI-KEY-IN.  A serial
009600* SEARCH is plenty fast for 15 rows - no need for a binary
009700* SEARCH ALL and the ASCENDING KEY it would call for.
009800*----------------------------------------------------------------*
009900 1000-LOOKUP-KEY.
010000     MOVE MI-KEY-IN TO WS-LAST-KEY-SEEN.
010100     MOVE 'N' TO WS-LAST-FOUND-SW.
010200     SET WS-MAT-IDX TO 1.
010300     SEARCH WS-MAT-TABLE
010400         AT END
010500             MOVE 20 TO MI-RETURN-CODE
010600             MOVE 'MATERIAL KEY NOT FOUND' TO MI-RESPONSE-MESSAGE
010700         WHEN WS-MAT-KEY (WS-MAT-IDX) = MI-KEY-IN
010800             MOVE WS-MAT-NAME (WS-MAT-IDX) TO MI-NAME-OUT
010900             MOVE WS-MAT-SIGMA-Y (WS-MAT-IDX) TO MI-SIGMA-Y-OUT
011000             MOVE WS-MAT-TYPE (WS-MAT-IDX) TO MI-TYPE-OUT
011100             MOVE 'Y' TO WS-LAST-FOUND-SW
011200     END-SEARCH.
011300 1000-EXIT.
011400     EXIT.
