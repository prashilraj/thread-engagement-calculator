000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP3                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     ISO Coarse-Pitch Table                     *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Compiled-in table of the standard ISO metric coarse      *
001000*       thread pitch for each catalogued nominal diameter.       *
001100*       ENGTGEO consults this table only when the request        *
001200*       record's REQ-PITCH arrived as zero.  Fine-pitch options  *
001300*       are not carried here - the shop's engineers have never   *
001400*       had a job call for anything but coarse threads and       *
001500*       explicit pitch covers the rest.                          *
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(ENGTCP3),COMP(ENGTHRD),PROD(BATCH   ):              *
001900*                                                                *
002000*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002100*   $D0= CR-0003 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0003
002200*                                                                *
002300******************************************************************
002400*    COARSE PITCH TABLE - 21 CATALOGUED DIAMETERS
002500 01  WS-PITCH-TABLE.
002600     03 WS-PITCH-COUNT            PIC 9(02) COMP-3 VALUE 21.
002700     03 WS-PITCH-ENTRIES.
002800         05 FILLER.
002900             07 WS-PT-DIA-D    PIC 9(03) VALUE 003.
003000             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 0.500.
003100         05 FILLER.
003200             07 WS-PT-DIA-D    PIC 9(03) VALUE 004.
003300             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 0.700.
003400         05 FILLER.
003500             07 WS-PT-DIA-D    PIC 9(03) VALUE 005.
003600             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 0.800.
003700         05 FILLER.
003800             07 WS-PT-DIA-D    PIC 9(03) VALUE 006.
003900             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 1.000.
004000         05 FILLER.
004100             07 WS-PT-DIA-D    PIC 9(03) VALUE 008.
004200             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 1.250.
004300         05 FILLER.
004400             07 WS-PT-DIA-D    PIC 9(03) VALUE 010.
004500             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 1.500.
004600         05 FILLER.
004700             07 WS-PT-DIA-D    PIC 9(03) VALUE 012.
004800             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 1.750.
004900         05 FILLER.
005000             07 WS-PT-DIA-D    PIC 9(03) VALUE 014.
005100             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 2.000.
005200         05 FILLER.
005300             07 WS-PT-DIA-D    PIC 9(03) VALUE 016.
005400             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 2.000.
005500         05 FILLER.
005600             07 WS-PT-DIA-D    PIC 9(03) VALUE 018.
005700             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 2.500.
005800         05 FILLER.
005900             07 WS-PT-DIA-D    PIC 9(03) VALUE 020.
006000             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 2.500.
006100         05 FILLER.
006200             07 WS-PT-DIA-D    PIC 9(03) VALUE 024.
006300             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 3.000.
006400         05 FILLER.
006500             07 WS-PT-DIA-D    PIC 9(03) VALUE 027.
006600             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 3.000.
006700         05 FILLER.
006800             07 WS-PT-DIA-D    PIC 9(03) VALUE 030.
006900             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 3.500.
007000         05 FILLER.
007100             07 WS-PT-DIA-D    PIC 9(03) VALUE 033.
007200             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 3.500.
007300         05 FILLER.
007400             07 WS-PT-DIA-D    PIC 9(03) VALUE 036.
007500             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 4.000.
007600         05 FILLER.
007700             07 WS-PT-DIA-D    PIC 9(03) VALUE 039.
007800             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 4.000.
007900         05 FILLER.
008000             07 WS-PT-DIA-D    PIC 9(03) VALUE 042.
008100             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 4.500.
008200         05 FILLER.
008300             07 WS-PT-DIA-D    PIC 9(03) VALUE 048.
008400             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 5.000.
008500         05 FILLER.
008600             07 WS-PT-DIA-D    PIC 9(03) VALUE 056.
008700             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 5.500.
008800         05 FILLER.
008900             07 WS-PT-DIA-D    PIC 9(03) VALUE 064.
009000             07 WS-PT-PITCH-D  PIC 9(01)V9(03) VALUE 6.000.
009100     03 WS-PITCH-ROW REDEFINES WS-PITCH-ENTRIES
009200                      OCCURS 21 TIMES
009300                      INDEXED BY WS-PT-IDX.
009400         05 WS-PT-DIAMETER        PIC 9(03).
009500         05 WS-PT-PITCH           PIC 9(01)V9(03).
