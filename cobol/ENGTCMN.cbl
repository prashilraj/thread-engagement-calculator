000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = ENGTCMN                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -    *
000600*                     Batch Controller                          *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       This module is the controller for the Thread Engagement *
001000*       batch run.  It opens REQUEST-FILE and REPORT-FILE,      *
001100*       prints the report headings, drives one request record   *
001200*       at a time through the geometry, materials, capacity and *
001300*       stress modules, writes the detail (and, where called    *
001400*       for, stress-detail) lines, accumulates run totals and   *
001500*       prints the trailer block at end of file.  A request     *
001600*       record with REQ-MODE = 'L' is routed instead to the     *
001700*       materials-listing utility, ENGTLST.                     *
001800*                                                                *
001900*  ENTRY POINT = ENGTCMN                                         *
002000*                                                                *
002100*  INPUT/OUTPUT = REQUEST-FILE (IN), REPORT-FILE (OUT)          *
002200*                                                                *
002300*  CHANGE ACTIVITY :                                             *
002400*       $SEG(ENGTCMN),COMP(ENGTHRD),PROD(BATCH   ):              *
002500*                                                                *
002600*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002700*   $D0= CR-0100 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0100
002800*   $P1= CR-0118 110 891012 RTANNER : ADD REQ-STRESS-FLG DETAIL   CR-0118
002900*   $P2= CR-0129 121 900414 RTANNER : ADD LIST MATERIALS MODE     CR-0129
003000*   $P3= CR-0141 122 910226 RTANNER : ADD DESIGNATION TO DETAIL   CR-0141
003100*   $P4= CR-0162 140 950619 JVELEZ  : ADD MARGIN LINE             CR-0162
003200*   $P5= CR-0184 160 990222 JVELEZ  : Y2K - DATE FROM 6 TO 8 BYTE CR-0184
003300*   $P6= CR-0201 165 020815 JVELEZ  : ADD BEARING N/A HANDLING    CR-0201
003400*   $P7= CR-0209 166 020909 MRUIZ   : CR-0162 PUT MARGIN ON THE   CR-0209
003500*                     DETAIL LINE AS A COLUMN - MOVED IT ONTO ITS CR-0209
003600*                     OWN LINE, RPT-MARGIN-DETAIL, LIKE THE       CR-0209
003700*                     STRESS-DETAIL LINE ALREADY HAD              CR-0209
003800*                                                                *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. ENGTCMN.
004200 AUTHOR. D-R-HOLM.
004300 INSTALLATION. MIDLAND ENGINEERING SERVICES - SYSTEMS DIV.
004400 DATE-WRITTEN. 03/04/85.
004500 DATE-COMPILED.
004600 SECURITY. MIDLAND ENGINEERING SERVICES - INTERNAL USE ONLY.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-4381.
005100 OBJECT-COMPUTER. IBM-4381.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ENGT-ALPHA-CLASS IS 'A' THRU 'Z'
005500     UPSI-0 ON STATUS IS WS-SUPPRESS-STRESS-ON
005600            OFF STATUS IS WS-SUPPRESS-STRESS-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT REQUEST-FILE ASSIGN TO REQFILE
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT REPORT-FILE ASSIGN TO RPTFILE
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  REQUEST-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  REQUEST-REC.
007000     COPY ENGTCP1.
007100*
007200 FD  REPORT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  REPORT-REC                     PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*----------------------------------------------------------------*
007900* Run identification, in the shop's usual style                  *
008000*----------------------------------------------------------------*
008100 01  WS-HEADER.
008200     03 WS-EYECATCHER            PIC X(16)
008300                                  VALUE 'ENGTCMN-----WS'.
008400     03 WS-RUN-UNIT              PIC X(08) VALUE 'BATCH01 '.
008500     03 FILLER                   PIC X(04).
008600*
008700* Today's date, broken out for the report heading - fixed to a
008800* 4 digit year under CR-0184 (Y2K); the field was 2 digit YY
008900* from ORIGINAL ISSUE through 1998.
009000 01  WS-CURRENT-DATE.
009100     03 WS-CD-YYYY                PIC 9(04).
009200     03 WS-CD-MM                  PIC 9(02).
009300     03 WS-CD-DD                  PIC 9(02).
009400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
009500     03 WS-CD-ALL-8               PIC 9(08).
009600*
009700 01  WS-HEADING-DATE.
009800     03 WS-HD-MM                  PIC 9(02).
009900     03 FILLER                    PIC X(01) VALUE '/'.
010000     03 WS-HD-DD                  PIC 9(02).
010100     03 FILLER                    PIC X(01) VALUE '/'.
010200     03 WS-HD-YYYY                PIC 9(04).
010300*
010400* End of file and control switches
010500 01  WS-SWITCHES.
010600     03 WS-EOF-SW                 PIC X(01) VALUE 'N'.
010700         88 NO-MORE-REQUESTS           VALUE 'Y'.
010800     03 WS-SUPPRESS-STRESS-SW     PIC 9(01) VALUE 0.
010900         88 WS-SUPPRESS-STRESS-ON      VALUE 1.
011000         88 WS-SUPPRESS-STRESS-OFF     VALUE 0.
011100     03 WS-BOLT-MAT-SW            PIC X(01) VALUE 'N'.
011200         88 WS-BOLT-MAT-SUPPLIED       VALUE 'Y'.
011300     03 FILLER                    PIC X(04).
011400*
011500* Page control for REPORT-FILE
011600 01  WS-PRINT-CONTROLS.
011700     03 WS-PAGE-NO                PIC 9(04) COMP VALUE 1.
011800     03 WS-LINE-COUNT             PIC 9(02) COMP VALUE 99.
011900     03 WS-LINES-PER-PAGE         PIC 9(02) COMP VALUE 50.
012000     03 FILLER                    PIC X(04).
012100*
012200* Resolved material data for the current request - separate
012300* areas for bolt and hole because a mode E request needs both
012400* at the same time.
012500 01  WS-MATERIAL-WORK.
012600     03 WS-BOLT-SIGMA-Y           PIC 9(04) COMP-3 VALUE ZERO.
012700     03 WS-BOLT-MAT-TYPE          PIC X(10) VALUE SPACES.
012800     03 WS-BOLT-MAT-RC            PIC 9(02) VALUE ZERO.
012900     03 WS-HOLE-SIGMA-Y           PIC 9(04) COMP-3 VALUE ZERO.
013000     03 WS-HOLE-MAT-TYPE          PIC X(10) VALUE SPACES.
013100     03 WS-HOLE-MAT-RC            PIC 9(02) VALUE ZERO.
013200     03 FILLER                    PIC X(06).
013300*
013400* Safety factors after CR-12 zero-substitution defaulting
013500 01  WS-SAFETY-FACTORS.
013600     03 WS-SF-BOLT                PIC 9(01)V9(02) VALUE 2.00.
013700     03 WS-SF-HOLE                PIC 9(01)V9(02) VALUE 2.00.
013800     03 FILLER                    PIC X(04).
013900*
014000* Reject-reason work area, with an alternate character view for
014100* building the abbreviated eight byte report status code.
014200 01  WS-REJECT-INFO.
014300     03 WS-REJECT-CODE            PIC 9(02) VALUE ZERO.
014400     03 WS-REJECT-TEXT            PIC X(30) VALUE SPACES.
014500 01  WS-REJECT-INFO-R REDEFINES WS-REJECT-INFO.
014600     03 WS-REJECT-ALL             PIC X(32).
014700*
014800* Category-break tracking for the materials-listing utility
014900 01  WS-LAST-CATEGORY             PIC X(10) VALUE SPACES.
015000*
015100 COPY ENGTCP2.
015200 COPY ENGTCP4.
015300 COPY ENGTCP5.
015400 COPY ENGTCP6.
015500 COPY ENGTCP7.
015600 COPY ENGTCP8.
015700*
015800 PROCEDURE DIVISION.
015900*----------------------------------------------------------------*
016000 0000-MAINLINE.
016100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016200     PERFORM 3000-PROCESS-REQUEST THRU 3000-EXIT
016300         UNTIL NO-MORE-REQUESTS.
016400     PERFORM 4000-PRINT-TOTALS THRU 4000-EXIT.
016500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016600     STOP RUN.
016700*----------------------------------------------------------------*
016800* Open files, get today's date and prime the read
016900*----------------------------------------------------------------*
017000 1000-INITIALIZE.
017100     OPEN INPUT REQUEST-FILE
017200          OUTPUT REPORT-FILE.
017300     ACCEPT WS-CD-ALL-8 FROM DATE YYYYMMDD.
017400     MOVE WS-CD-MM TO WS-HD-MM.
017500     MOVE WS-CD-DD TO WS-HD-DD.
017600     MOVE WS-CD-YYYY TO WS-HD-YYYY.
017700     INITIALIZE WS-RUN-TOTALS.
017800     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
017900 1000-EXIT.
018000     EXIT.
018100*----------------------------------------------------------------*
018200* Print the two heading lines and reset the line counter
018300*----------------------------------------------------------------*
018400 1100-PRINT-HEADINGS.
018500     MOVE SPACES TO REPORT-REC.
018600     MOVE SPACES TO RPT-HEADING-1.
018700     STRING WS-HD-MM   '/' WS-HD-DD '/' WS-HD-YYYY
018800         DELIMITED BY SIZE INTO RH-RUN-DATE.
018900     MOVE WS-PAGE-NO TO RH-PAGE-NO.
019000     MOVE RPT-HEADING-1 TO REPORT-REC.
019100     IF WS-PAGE-NO > 1
019200         WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM
019300     ELSE
019400         WRITE REPORT-REC AFTER ADVANCING 1 LINE
019500     END-IF.
019600     MOVE RPT-HEADING-2 TO REPORT-REC.
019700     WRITE REPORT-REC AFTER ADVANCING 2 LINES.
019800     ADD 1 TO WS-PAGE-NO.
019900     MOVE ZERO TO WS-LINE-COUNT.
020000 1100-EXIT.
020100     EXIT.
020200*----------------------------------------------------------------*
020300* Read the next request record; at end of file set the switch
020400*----------------------------------------------------------------*
020500 2000-READ-REQUEST.
020600     READ REQUEST-FILE
020700         AT END
020800             MOVE 'Y' TO WS-EOF-SW
020900             GO TO 2000-EXIT
021000     END-READ.
021100     ADD 1 TO WT-RECORDS-READ.
021200     IF WS-LINE-COUNT >= WS-LINES-PER-PAGE
021300         PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT
021400     END-IF.
021500 2000-EXIT.
021600     EXIT.
021700*----------------------------------------------------------------*
021800* Dispatch one request record and read the next one
021900*----------------------------------------------------------------*
022000 3000-PROCESS-REQUEST.
022100     IF WS-PAGE-NO = 1
022200         PERFORM 1100-PRINT-HEADINGS THRU 1100-EXIT
022300     END-IF.
022400     EVALUATE TRUE
022500         WHEN REQ-MODE-LIST-MATERIALS
022600             PERFORM 3600-LIST-MATERIALS THRU 3600-EXIT
022700             GO TO 3000-EXIT
022800         WHEN REQ-MODE-DESIGN-LOAD
022900             CONTINUE
023000         WHEN REQ-MODE-EQUAL-STRENGTH
023100             CONTINUE
023200         WHEN OTHER
023300             PERFORM 3900-REJECT-UNKNOWN-MODE THRU 3900-EXIT
023400             GO TO 3000-EXIT
023500     END-EVALUATE.
023600
023700     PERFORM 3100-RESOLVE-GEOMETRY THRU 3100-EXIT.
023800     IF NOT GI-RETURN-OK
023900         PERFORM 3910-REJECT-GEOMETRY THRU 3910-EXIT
024000         GO TO 3000-EXIT
024100     END-IF.
024200
024300     PERFORM 3200-LOOKUP-MATERIALS THRU 3200-EXIT.
024400     IF WS-HOLE-MAT-RC NOT = ZERO
024500        OR WS-BOLT-MAT-RC NOT = ZERO
024600         PERFORM 3920-REJECT-MATERIAL THRU 3920-EXIT
024700         GO TO 3000-EXIT
024800     END-IF.
024900
025000     PERFORM 3300-COMPUTE-CAPACITY THRU 3300-EXIT.
025100     IF NOT CI-RETURN-OK
025200         PERFORM 3930-REJECT-LOAD THRU 3930-EXIT
025300         GO TO 3000-EXIT
025400     END-IF.
025500
025600     IF REQ-STRESS-DETAIL-WANTED
025700        AND REQ-MODE-DESIGN-LOAD
025800        AND WS-BOLT-MAT-SUPPLIED
025900        AND WS-SUPPRESS-STRESS-OFF
026000         PERFORM 3400-COMPUTE-STRESS THRU 3400-EXIT
026100     END-IF.
026200
026300     PERFORM 3500-WRITE-DETAIL THRU 3500-EXIT.
026400     ADD 1 TO WT-RECORDS-PROCESSED.
026500     ADD CI-ENGAGED-LENGTH-OUT TO WT-LE-ACCUM.
026600 3000-EXIT.
026700     PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
026800     EXIT.
026900*----------------------------------------------------------------*
027000* CALL the geometry module to resolve pitch, AT and designation
027100*----------------------------------------------------------------*
027200 3100-RESOLVE-GEOMETRY.
027300     MOVE REQ-DIAMETER TO GI-DIAMETER-IN.
027400     MOVE REQ-PITCH TO GI-PITCH-IN.
027500     CALL 'ENGTGEO' USING ENGT-GEO-INTERFACE.
027600 3100-EXIT.
027700     EXIT.
027800*----------------------------------------------------------------*
027900* CALL the materials module once for the hole, and again for
028000* the bolt when a bolt material was supplied (mandatory in
028100* mode E, optional in mode D).
028200*----------------------------------------------------------------*
028300 3200-LOOKUP-MATERIALS.
028400     MOVE 'LOOKUP' TO MI-REQUEST-ID.
028500     MOVE REQ-MAT-HOLE TO MI-KEY-IN.
028600     CALL 'ENGTMAT' USING ENGT-MAT-INTERFACE.
028700     MOVE MI-RETURN-CODE TO WS-HOLE-MAT-RC.
028800     MOVE MI-SIGMA-Y-OUT TO WS-HOLE-SIGMA-Y.
028900     MOVE MI-TYPE-OUT TO WS-HOLE-MAT-TYPE.
029000
029100     MOVE 'N' TO WS-BOLT-MAT-SW.
029200     MOVE ZERO TO WS-BOLT-MAT-RC.
029300     MOVE ZERO TO WS-BOLT-SIGMA-Y.
029400     IF REQ-MAT-BOLT NOT = SPACES
029500         MOVE 'Y' TO WS-BOLT-MAT-SW
029600         MOVE 'LOOKUP' TO MI-REQUEST-ID
029700         MOVE REQ-MAT-BOLT TO MI-KEY-IN
029800         CALL 'ENGTMAT' USING ENGT-MAT-INTERFACE
029900         MOVE MI-RETURN-CODE TO WS-BOLT-MAT-RC
030000         MOVE MI-SIGMA-Y-OUT TO WS-BOLT-SIGMA-Y
030100         MOVE MI-TYPE-OUT TO WS-BOLT-MAT-TYPE
030200     ELSE
030300         IF REQ-MODE-EQUAL-STRENGTH
030400             MOVE 90 TO WS-BOLT-MAT-RC
030500         END-IF
030600     END-IF.
030700 3200-EXIT.
030800     EXIT.
030900*----------------------------------------------------------------*
031000* CALL the capacity/engagement module for the current mode
031100*----------------------------------------------------------------*
031200 3300-COMPUTE-CAPACITY.
031300     IF REQ-SF-BOLT = ZERO
031400         MOVE 2.00 TO WS-SF-BOLT
031500     ELSE
031600         MOVE REQ-SF-BOLT TO WS-SF-BOLT
031700     END-IF.
031800     IF REQ-SF-HOLE = ZERO
031900         MOVE 2.00 TO WS-SF-HOLE
032000     ELSE
032100         MOVE REQ-SF-HOLE TO WS-SF-HOLE
032200     END-IF.
032300
032400     MOVE REQ-MODE TO CI-MODE-IN.
032500     MOVE REQ-DIAMETER TO CI-DIAMETER-IN.
032600     MOVE GI-PITCH-OUT TO CI-PITCH-IN.
032700     MOVE GI-AT-OUT TO CI-AT-IN.
032800     MOVE REQ-LOAD TO CI-LOAD-IN.
032900     MOVE WS-BOLT-SIGMA-Y TO CI-SIGMA-BOLT-IN.
033000     MOVE WS-SF-BOLT TO CI-SF-BOLT-IN.
033100     MOVE WS-HOLE-SIGMA-Y TO CI-SIGMA-HOLE-IN.
033200     MOVE WS-SF-HOLE TO CI-SF-HOLE-IN.
033300     CALL 'ENGTCAP' USING ENGT-CAP-INTERFACE.
033400 3300-EXIT.
033500     EXIT.
033600*----------------------------------------------------------------*
033700* CALL the stress analysis module - design-load mode only, and
033800* only when the caller asked for the detail line
033900*----------------------------------------------------------------*
034000 3400-COMPUTE-STRESS.
034100     MOVE REQ-LOAD TO SI-LOAD-IN.
034200     MOVE GI-AT-OUT TO SI-AT-IN.
034300     MOVE REQ-DIAMETER TO SI-DIAMETER-IN.
034400     MOVE GI-PITCH-OUT TO SI-PITCH-IN.
034500     MOVE CI-ENGAGED-LENGTH-OUT TO SI-ENGAGED-LENGTH-IN.
034600     MOVE WS-BOLT-SIGMA-Y TO SI-SIGMA-BOLT-IN.
034700     MOVE WS-HOLE-SIGMA-Y TO SI-SIGMA-HOLE-IN.
034800     CALL 'ENGTSTR' USING ENGT-STR-INTERFACE.
034900 3400-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------*
035200* Build and write the detail line, the optional stress-detail
035300* line and the optional margin line
035400*----------------------------------------------------------------*
035500 3500-WRITE-DETAIL.
035600     MOVE SPACES TO RPT-DETAIL.
035700     MOVE REQ-ID TO RD-REQ-ID.
035800     MOVE GI-DESIGNATION-OUT TO RD-DESIGNATION.
035900     MOVE REQ-DIAMETER TO RD-DIAMETER.
036000     MOVE GI-PITCH-OUT TO RD-PITCH.
036100     MOVE GI-AT-OUT TO RD-AT.
036200     MOVE REQ-MODE TO RD-MODE.
036300     IF REQ-MODE-DESIGN-LOAD
036400         MOVE REQ-LOAD TO RD-LOAD-OR-CAPACITY
036500     ELSE
036600         MOVE CI-BOLT-CAPACITY-OUT TO RD-LOAD-OR-CAPACITY
036700     END-IF.
036800     MOVE CI-ENGAGED-LENGTH-OUT TO RD-ENGAGED-LENGTH.
036900     MOVE CI-THREADS-ENGAGED-OUT TO RD-THREADS-ENGAGED.
037000     MOVE 'OK' TO RD-STATUS.
037100     MOVE RPT-DETAIL TO REPORT-REC.
037200     WRITE REPORT-REC AFTER ADVANCING 1 LINE.
037300     ADD 1 TO WS-LINE-COUNT.
037400
037500     IF REQ-STRESS-DETAIL-WANTED
037600        AND REQ-MODE-DESIGN-LOAD
037700        AND WS-BOLT-MAT-SUPPLIED
037800        AND WS-SUPPRESS-STRESS-OFF
037900         MOVE SPACES TO RPT-STRESS-DETAIL
038000         MOVE SI-BOLT-STRESS-OUT TO SD-BOLT-STRESS
038100         MOVE SI-BOLT-UTIL-OUT TO SD-BOLT-PCT
038200         IF SI-THREAD-NOT-APPLIC
038300             MOVE ZERO TO SD-THREAD-STRESS
038400             MOVE ZERO TO SD-THREAD-PCT
038500             MOVE 'N/A' TO SD-THREAD-NA
038600         ELSE
038700             MOVE SI-THREAD-STRESS-OUT TO SD-THREAD-STRESS
038800             MOVE SI-THREAD-UTIL-OUT TO SD-THREAD-PCT
038900             MOVE SPACES TO SD-THREAD-NA
039000         END-IF
039100         IF SI-BEARING-NOT-APPLIC
039200             MOVE ZERO TO SD-BEARING-STRESS
039300             MOVE 'N/A' TO SD-BEARING-NA
039400         ELSE
039500             MOVE SI-BEARING-STRESS-OUT TO SD-BEARING-STRESS
039600             MOVE SPACES TO SD-BEARING-NA
039700         END-IF
039800         MOVE RPT-STRESS-DETAIL TO REPORT-REC
039900         WRITE REPORT-REC AFTER ADVANCING 1 LINE
040000         ADD 1 TO WS-LINE-COUNT
040100     END-IF.
040200
040300     IF REQ-MODE-DESIGN-LOAD
040400        AND WS-BOLT-MAT-SUPPLIED
040500         MOVE SPACES TO RPT-MARGIN-DETAIL
040600         MOVE CI-MARGIN-OUT TO RM-MARGIN
040700         MOVE RPT-MARGIN-DETAIL TO REPORT-REC
040800         WRITE REPORT-REC AFTER ADVANCING 1 LINE
040900         ADD 1 TO WS-LINE-COUNT
041000     END-IF.
041100 3500-EXIT.
041200     EXIT.
041300*----------------------------------------------------------------*
041400* CALL the materials-listing utility for a REQ-MODE = 'L' record
041500*----------------------------------------------------------------*
041600 3600-LIST-MATERIALS.
041700     CALL 'ENGTLST' USING ENGT-LST-INTERFACE.
041800     IF LI-RETURN-OK
041900         MOVE SPACES TO WS-LAST-CATEGORY
042000         PERFORM 3650-WRITE-LISTING-LINE
042100             VARYING LI-IDX FROM 1 BY 1
042200             UNTIL LI-IDX > LI-LINE-COUNT
042300     END-IF.
042400 3600-EXIT.
042500     EXIT.
042600*----------------------------------------------------------------*
042700* Print one materials-listing line, with a category heading
042800* whenever the category changes from the line before it
042900*----------------------------------------------------------------*
043000 3650-WRITE-LISTING-LINE.
043100     IF LI-CATEGORY (LI-IDX) NOT = WS-LAST-CATEGORY
043200         MOVE SPACES TO RPT-LIST-CATEGORY
043300         MOVE LI-CATEGORY (LI-IDX) TO LC-CATEGORY
043400         MOVE RPT-LIST-CATEGORY TO REPORT-REC
043500         WRITE REPORT-REC AFTER ADVANCING 2 LINES
043600         MOVE LI-CATEGORY (LI-IDX) TO WS-LAST-CATEGORY
043700     END-IF.
043800     MOVE SPACES TO RPT-LIST-DETAIL.
043900     MOVE LI-KEY (LI-IDX) TO LD-KEY.
044000     MOVE LI-NAME (LI-IDX) TO LD-NAME.
044100     MOVE LI-SIGMA (LI-IDX) TO LD-SIGMA.
044200     MOVE RPT-LIST-DETAIL TO REPORT-REC.
044300     WRITE REPORT-REC AFTER ADVANCING 1 LINE.
044400*----------------------------------------------------------------*
044500* Reject paragraphs - one per rejection reason in the spec
044600*----------------------------------------------------------------*
044700 3900-REJECT-UNKNOWN-MODE.
044800     MOVE 'UNKNOWN REQUEST MODE' TO WS-REJECT-TEXT.
044900     PERFORM 3950-WRITE-REJECT-LINE THRU 3950-EXIT.
045000 3900-EXIT.
045100     EXIT.
045200*
045300 3910-REJECT-GEOMETRY.
045400     MOVE GI-REJECT-MESSAGE TO WS-REJECT-TEXT.
045500     PERFORM 3950-WRITE-REJECT-LINE THRU 3950-EXIT.
045600 3910-EXIT.
045700     EXIT.
045800*
045900 3920-REJECT-MATERIAL.
046000     IF WS-BOLT-MAT-RC = 90
046100         MOVE 'BOLT MATERIAL REQUIRED' TO WS-REJECT-TEXT
046200     ELSE
046300         MOVE 'MATERIAL KEY NOT FOUND' TO WS-REJECT-TEXT
046400     END-IF.
046500     PERFORM 3950-WRITE-REJECT-LINE THRU 3950-EXIT.
046600 3920-EXIT.
046700     EXIT.
046800*
046900 3930-REJECT-LOAD.
047000     MOVE CI-REJECT-MESSAGE TO WS-REJECT-TEXT.
047100     PERFORM 3950-WRITE-REJECT-LINE THRU 3950-EXIT.
047200 3930-EXIT.
047300     EXIT.
047400*
047500 3950-WRITE-REJECT-LINE.
047600     MOVE SPACES TO RPT-DETAIL.
047700     MOVE REQ-ID TO RD-REQ-ID.
047800     MOVE REQ-MODE TO RD-MODE.
047900     MOVE 'REJECTED' TO RD-STATUS.
048000     MOVE RPT-DETAIL TO REPORT-REC.
048100     WRITE REPORT-REC AFTER ADVANCING 1 LINE.
048200     ADD 1 TO WS-LINE-COUNT.
048300     ADD 1 TO WT-RECORDS-REJECTED.
048400 3950-EXIT.
048500     EXIT.
048600*----------------------------------------------------------------*
048700* Print the run-totals trailer block
048800*----------------------------------------------------------------*
048900 4000-PRINT-TOTALS.
049000     MOVE WT-RECORDS-READ TO RT-READ-COUNT.
049100     MOVE RPT-TRAILER TO REPORT-REC.
049200     WRITE REPORT-REC AFTER ADVANCING 2 LINES.
049300
049400     MOVE WT-RECORDS-PROCESSED TO RT-PROCESSED-COUNT.
049500     MOVE RPT-TRAILER-2 TO REPORT-REC.
049600     WRITE REPORT-REC AFTER ADVANCING 1 LINE.
049700
049800     MOVE WT-RECORDS-REJECTED TO RT-REJECTED-COUNT.
049900     MOVE RPT-TRAILER-3 TO REPORT-REC.
050000     WRITE REPORT-REC AFTER ADVANCING 1 LINE.
050100
050200     IF WT-RECORDS-PROCESSED > ZERO
050300         COMPUTE WT-LE-AVERAGE ROUNDED =
050400             WT-LE-ACCUM / WT-RECORDS-PROCESSED
050500     ELSE
050600         MOVE ZERO TO WT-LE-AVERAGE
050700     END-IF.
050800     MOVE WT-LE-AVERAGE TO RT-AVERAGE-LE.
050900     MOVE RPT-TRAILER-4 TO REPORT-REC.
051000     WRITE REPORT-REC AFTER ADVANCING 1 LINE.
051100 4000-EXIT.
051200     EXIT.
051300*----------------------------------------------------------------*
051400* Close down the run
051500*----------------------------------------------------------------*
051600 9000-TERMINATE.
051700     CLOSE REQUEST-FILE
051800           REPORT-FILE.
051900 9000-EXIT.
052000     EXIT.
