000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP4                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Geometry Interface Block                   *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Fixed interface area ENGTCMN passes to ENGTGEO on the    *
001000*       CALL to resolve the working pitch, compute the tensile   *
001100*       stress area AT and build the canonical thread            *
001200*       designation string for the report detail line.           *
001300*                                                                *
001400*  CHANGE ACTIVITY :                                             *
001500*       $SEG(ENGTCP4),COMP(ENGTHRD),PROD(BATCH   ):              *
001600*                                                                *
001700*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
001800*   $D0= CR-0004 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0004
001900*   $P1= CR-0141 120 910226 RTANNER : ADD GI-DESIGNATION-OUT      CR-0141
002000*                                                                *
002100******************************************************************
002200*    GEOMETRY INTERFACE BLOCK
002300 01  ENGT-GEO-INTERFACE.
002400     03 GI-DIAMETER-IN               PIC 9(03)V9(03).
002500     03 GI-PITCH-IN                  PIC 9(01)V9(03).
002600     03 GI-PITCH-OUT                 PIC 9(01)V9(03).
002700     03 GI-AT-OUT                    PIC 9(04)V9(02).
002800     03 GI-DESIGNATION-OUT           PIC X(10).
002900     03 GI-RETURN-CODE               PIC 9(02).
003000         88 GI-RETURN-OK                  VALUE 00.
003100         88 GI-RETURN-NO-PITCH            VALUE 30.
003200         88 GI-RETURN-BAD-GEOMETRY        VALUE 40.
003300     03 GI-REJECT-MESSAGE            PIC X(30).
003400     03 FILLER                       PIC X(10).
