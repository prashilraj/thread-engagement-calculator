000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP1                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Calculation Request Record                 *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       This copybook defines the 80 byte fixed length request   *
001000*       record read by ENGTCMN from REQUEST-FILE.  One record    *
001100*       represents one thread-engagement calculation to be       *
001200*       performed, or a materials-listing request (REQ-MODE=L).  *
001300*                                                                *
001400*  CHANGE ACTIVITY :                                             *
001500*       $SEG(ENGTCP1),COMP(ENGTHRD),PROD(BATCH   ):              *
001600*                                                                *
001700*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
001800*   $D0= CR-0001 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0001
001900*   $P1= CR-0118 110 891012 RTANNER : ADD REQ-STRESS-FLG DETAIL   CR-0118
002000*                                                                *
002100******************************************************************
002200*    CALCULATION REQUEST RECORD - 80 BYTES
002300     03 REQ-ID                       PIC X(06).
002400     03 REQ-MODE                     PIC X(01).
002500         88 REQ-MODE-DESIGN-LOAD          VALUE 'D'.
002600         88 REQ-MODE-EQUAL-STRENGTH       VALUE 'E'.
002700         88 REQ-MODE-LIST-MATERIALS       VALUE 'L'.
002800     03 REQ-DIAMETER                 PIC 9(03)V9(03).
002900     03 REQ-PITCH                    PIC 9(01)V9(03).
003000     03 REQ-LOAD                     PIC 9(07)V9(01).
003100     03 REQ-MAT-BOLT                 PIC X(12).
003200     03 REQ-MAT-HOLE                 PIC X(12).
003300     03 REQ-SF-BOLT                  PIC 9(01)V9(02).
003400     03 REQ-SF-HOLE                  PIC 9(01)V9(02).
003500     03 REQ-STRESS-FLG               PIC X(01).
003600         88 REQ-STRESS-DETAIL-WANTED      VALUE 'Y'.
003700     03 FILLER                       PIC X(24).
