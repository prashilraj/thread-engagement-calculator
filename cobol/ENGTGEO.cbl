000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = ENGTGEO                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -    *
000600*                     Thread Geometry Resolution Module          *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       CALLed once per request by ENGTCMN.  Resolves the        *
001000*       working pitch (explicit, or the coarse-pitch table       *
001100*       lookup when REQ-PITCH is zero), computes the tensile     *
001200*       stress area At and builds the canonical thread           *
001300*       designation string used on the detail line.              *
001400*                                                                *
001500*  ENTRY POINT = ENGTGEO                                         *
001600*                                                                *
001700*  LINKAGE = ENGT-GEO-INTERFACE (COPY ENGTCP4)                   *
001800*                                                                *
001900*  CHANGE ACTIVITY :                                             *
002000*       $SEG(ENGTGEO),COMP(ENGTHRD),PROD(BATCH   ):              *
002100*                                                                *
002200*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002300*   $D0= CR-0101 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0101
002400*   $P1= CR-0141 122 910226 RTANNER : BUILD DESIGNATION STRING    CR-0141
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. ENGTGEO.
002900 AUTHOR. D-R-HOLM.
003000 INSTALLATION. MIDLAND ENGINEERING SERVICES - SYSTEMS DIV.
003100 DATE-WRITTEN. 03/04/85.
003200 DATE-COMPILED.
003300 SECURITY. MIDLAND ENGINEERING SERVICES - INTERNAL USE ONLY.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-4381.
003800 OBJECT-COMPUTER. IBM-4381.
003900 SPECIAL-NAMES.
004000     CLASS ENGT-NUMERIC-CLASS IS '0' THRU '9'
004100     UPSI-1 ON STATUS IS WS-TRACE-ON
004200            OFF STATUS IS WS-TRACE-OFF.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-HEADER.
004700     03 WS-EYECATCHER            PIC X(16)
004800                                  VALUE 'ENGTGEO-----WS'.
004900     03 WS-TRACE-SW              PIC X(01) VALUE 'N'.
005000         88 WS-TRACE-ON              VALUE 'Y'.
005100         88 WS-TRACE-OFF             VALUE 'N'.
005200     03 FILLER                   PIC X(07).
005300*
005400* Working copy of the pitch and geometry values, at higher
005500* precision than the interface block, per the spec's rounding
005600* rule - intermediates carry 4 decimals, the interface is
005700* rounded to display precision only on the way out.
005800 01  WS-GEO-WORK.
005900     03 WS-DIAMETER               PIC 9(03)V9(04) COMP-3
006000                                       VALUE ZERO.
006100     03 WS-PITCH                  PIC 9(01)V9(04) COMP-3
006200                                       VALUE ZERO.
006300     03 WS-ENGAGE-FACTOR          PIC S9(04)V9(04) COMP-3
006400                                       VALUE ZERO.
006500     03 WS-AT-CALC                PIC 9(04)V9(04) COMP-3
006600                                       VALUE ZERO.
006700 01  WS-GEO-WORK-R REDEFINES WS-GEO-WORK.
006800     03 FILLER                    PIC X(18).
006900*
007000* Integer view of the diameter for the coarse-pitch table search
007100 01  WS-DIAMETER-INT               PIC 9(03) COMP VALUE ZERO.
007200*
007300* Work area for the outbound designation string, built up piece
007400* by piece before it is moved into GI-DESIGNATION-OUT.  The
007500* diameter is zero-suppressed by editing into WS-DESIG-D-EDIT
007600* and counting the leading spaces INSPECT puts there, then
007700* reference modification lifts out just the significant digits -
007800* no intrinsic FUNCTION is used anywhere in this shop's code.
007900 01  WS-DESIG-WORK.
008000     03 WS-DESIG-D-INT            PIC 9(03).
008100     03 WS-DESIG-D-EDIT           PIC ZZ9.
008200     03 WS-DESIG-LEAD-SP          PIC 9(01) COMP VALUE ZERO.
008300     03 WS-DESIG-D-LEN            PIC 9(01) COMP VALUE ZERO.
008400     03 FILLER                    PIC X(09).
008500*    Byte-for-byte split of the pitch digits for the STRING
008600*    below - no decimal-align MOVE trickery, just an overlay
008700*    of storage.
008800 01  WS-DESIG-PITCH-AREA.
008900     03 WS-DESIG-PITCH            PIC 9(01)V9(03).
009000 01  WS-DESIG-PITCH-R REDEFINES WS-DESIG-PITCH-AREA.
009100     03 WS-DESIG-P-INT            PIC 9(01).
009200     03 WS-DESIG-P-DEC            PIC 9(03).
009300*
009400 COPY ENGTCP3.
009500 COPY ENGTCP4.
009600*
009700 LINKAGE SECTION.
009800*
009900 PROCEDURE DIVISION USING ENGT-GEO-INTERFACE.
010000*----------------------------------------------------------------*
010100 0000-MAINLINE.
010200     MOVE ZERO TO GI-RETURN-CODE.
010300     MOVE SPACES TO GI-REJECT-MESSAGE.
010400     MOVE GI-DIAMETER-IN TO WS-DIAMETER.
010500     MOVE GI-PITCH-IN TO WS-PITCH.
010600
010700     PERFORM 1000-RESOLVE-PITCH THRU 1000-EXIT.
010800     IF GI-RETURN-OK
010900         PERFORM 2000-COMPUTE-AT THRU 2000-EXIT
011000     END-IF.
011100     IF GI-RETURN-OK
011200         PERFORM 3000-BUILD-DESIGNATION THRU 3000-EXIT
011300     END-IF.
011400
011500     GOBACK.
011600*----------------------------------------------------------------*
011700* Resolve the working pitch - explicit value, or the coarse-
011800* pitch table lookup when REQ-PITCH arrived as 0.000
011900*----------------------------------------------------------------*
012000 1000-RESOLVE-PITCH.
012100     IF WS-PITCH > ZERO
012200         COMPUTE GI-PITCH-OUT ROUNDED = WS-PITCH
012300         GO TO 1000-EXIT
012400     END-IF.
012500
012600     MOVE WS-DIAMETER TO WS-DIAMETER-INT.
012700     SET WS-PT-IDX TO 1.
012800     SEARCH WS-PITCH-ROW
012900         AT END
013000             MOVE 30 TO GI-RETURN-CODE
013100             MOVE 'NO COARSE PITCH' TO GI-REJECT-MESSAGE
013200         WHEN WS-PT-DIAMETER (WS-PT-IDX) = WS-DIAMETER-INT
013300             MOVE WS-PT-PITCH (WS-PT-IDX) TO WS-PITCH
013400             COMPUTE GI-PITCH-OUT ROUNDED = WS-PITCH
013500     END-SEARCH.
013600 1000-EXIT.
013700     EXIT.
013800*----------------------------------------------------------------*
013900* Tensile stress area - At = 0.7854 * (D - 0.9382 * p) ** 2
014000*----------------------------------------------------------------*
014100 2000-COMPUTE-AT.
014200     COMPUTE WS-ENGAGE-FACTOR ROUNDED =
014300         WS-DIAMETER - (0.9382 * WS-PITCH).
014400     IF WS-ENGAGE-FACTOR NOT > ZERO
014500         MOVE 40 TO GI-RETURN-CODE
014600         MOVE 'BAD GEOMETRY' TO GI-REJECT-MESSAGE
014700         GO TO 2000-EXIT
014800     END-IF.
014900     COMPUTE WS-AT-CALC ROUNDED =
015000         0.7854 * WS-ENGAGE-FACTOR * WS-ENGAGE-FACTOR.
015100     COMPUTE GI-AT-OUT ROUNDED = WS-AT-CALC.
015200 2000-EXIT.
015300     EXIT.
015400*----------------------------------------------------------------*
015500* Build the canonical "M<d>X<pitch>" designation string, e.g.
015600* M10X1.500 - D suppressed to a sensible display per the spec
015700*----------------------------------------------------------------*
015800 3000-BUILD-DESIGNATION.
015900     MOVE SPACES TO GI-DESIGNATION-OUT.
016000     MOVE WS-DIAMETER TO WS-DESIG-D-INT.
016100     MOVE WS-DESIG-D-INT TO WS-DESIG-D-EDIT.
016200     MOVE GI-PITCH-OUT TO WS-DESIG-PITCH.
016300
016400     MOVE ZERO TO WS-DESIG-LEAD-SP.
016500     INSPECT WS-DESIG-D-EDIT TALLYING WS-DESIG-LEAD-SP
016600         FOR LEADING SPACE.
016700     COMPUTE WS-DESIG-D-LEN = 3 - WS-DESIG-LEAD-SP.
016800
016900     STRING 'M'
017000            WS-DESIG-D-EDIT (WS-DESIG-LEAD-SP + 1 :
017100                              WS-DESIG-D-LEN)
017200            'X' WS-DESIG-P-INT '.' WS-DESIG-P-DEC
017300            DELIMITED BY SIZE
017400            INTO GI-DESIGNATION-OUT
017500     END-STRING.
017600 3000-EXIT.
017700     EXIT.
