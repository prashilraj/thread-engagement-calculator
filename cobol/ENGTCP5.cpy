000100******************************************************************
000200*                                                                *
000300*  CONTROL BLOCK NAME = ENGTCP5                                  *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -     *
000600*                     Capacity / Engagement Interface Block      *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Fixed interface area ENGTCMN passes to ENGTCAP on the    *
001000*       CALL to obtain bolt allowable load, required engaged     *
001100*       length, engagement margin and threads engaged for        *
001200*       either a design-load run (mode D) or an equal-strength   *
001300*       run (mode E).                                            *
001400*                                                                *
001500*  CHANGE ACTIVITY :                                             *
001600*       $SEG(ENGTCP5),COMP(ENGTHRD),PROD(BATCH   ):              *
001700*                                                                *
001800*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
001900*   $D0= CR-0005 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0005
002000*   $P1= CR-0162 140 950619 JVELEZ  : ADD CI-MARGIN-OUT           CR-0162
002100*                                                                *
002200******************************************************************
002300*    CAPACITY / ENGAGEMENT INTERFACE BLOCK
002400 01  ENGT-CAP-INTERFACE.
002500     03 CI-MODE-IN                   PIC X(01).
002600         88 CI-MODE-DESIGN-LOAD           VALUE 'D'.
002700         88 CI-MODE-EQUAL-STRENGTH        VALUE 'E'.
002800     03 CI-DIAMETER-IN               PIC 9(03)V9(03).
002900     03 CI-PITCH-IN                  PIC 9(01)V9(03).
003000     03 CI-AT-IN                     PIC 9(04)V9(02).
003100     03 CI-LOAD-IN                   PIC 9(07)V9(01).
003200     03 CI-SIGMA-BOLT-IN             PIC 9(04).
003300     03 CI-SF-BOLT-IN                PIC 9(01)V9(02).
003400     03 CI-SIGMA-HOLE-IN             PIC 9(04).
003500     03 CI-SF-HOLE-IN                PIC 9(01)V9(02).
003600     03 CI-BOLT-CAPACITY-OUT         PIC 9(07)V9(01).
003700     03 CI-ENGAGED-LENGTH-OUT        PIC 9(03)V9(02).
003800     03 CI-THREADS-ENGAGED-OUT       PIC 9(02)V9(01).
003900     03 CI-MARGIN-OUT                PIC 9(02)V9(02).
004000     03 CI-RETURN-CODE               PIC 9(02).
004100         88 CI-RETURN-OK                  VALUE 00.
004200         88 CI-RETURN-BAD-LOAD            VALUE 50.
004300     03 CI-REJECT-MESSAGE            PIC X(30).
004400     03 FILLER                       PIC X(07).
