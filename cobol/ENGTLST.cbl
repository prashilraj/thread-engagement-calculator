000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = ENGTLST                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -    *
000600*                     Materials Catalog Listing Module           *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       CALLed once by ENGTCMN for a REQ-MODE-LIST-MATERIALS     *
001000*       request.  Walks this module's own copy of the compiled- *
001100*       in materials table, category by category in alphabetic  *
001200*       order (ALUMINUM, BRASS, BRONZE, CAST-IRON, STAINLESS,    *
001300*       STEEL), and hands every catalog line back to the caller  *
001400*       in one CALL, since ENGTLST has no print file of its own  *
001500*       and cannot be handed the caller's open one.               *
001600*                                                                *
001700*  ENTRY POINT = ENGTLST                                         *
001800*                                                                *
001900*  LINKAGE = ENGT-LST-INTERFACE (COPY ENGTCP8), materials table  *
002000*            (COPY ENGTCP2)                                      *
002100*                                                                *
002200*  CHANGE ACTIVITY :                                             *
002300*       $SEG(ENGTLST),COMP(ENGTHRD),PROD(BATCH   ):              *
002400*                                                                *
002500*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002600*   $D0= CR-0129 121 900414 RTANNER : ORIGINAL ISSUE              CR-0129
002700*   $P1= CR-0155 130 930811 JVELEZ  : NO LOGIC CHANGE - TABLE     CR-0155
002800*   $P1=                     GREW TO 15 ROWS IN ENGTCP2           CR-0155
002900*                                                                *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. ENGTLST.
003300 AUTHOR. R-C-TANNER.
003400 INSTALLATION. MIDLAND ENGINEERING SERVICES - SYSTEMS DIV.
003500 DATE-WRITTEN. 04/14/90.
003600 DATE-COMPILED.
003700 SECURITY. MIDLAND ENGINEERING SERVICES - INTERNAL USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-4381.
004200 OBJECT-COMPUTER. IBM-4381.
004300 SPECIAL-NAMES.
004400     CLASS ENGT-ALPHA-CLASS IS 'A' THRU 'Z'
004500     UPSI-5 ON STATUS IS WS-TRACE-ON
004600            OFF STATUS IS WS-TRACE-OFF.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-HEADER.
005100     03 WS-EYECATCHER            PIC X(16)
005200                                  VALUE 'ENGTLST-----WS'.
005300     03 WS-TRACE-SW              PIC X(01) VALUE 'N'.
005400         88 WS-TRACE-ON              VALUE 'Y'.
005500         88 WS-TRACE-OFF             VALUE 'N'.
005600     03 FILLER                   PIC X(07).
005700*
005800* Fixed category-order table - alphabetic, hand maintained the
005900* same way the materials table itself is.  A 06 WS-CAT-ROW group
006000* per entry so a compile listing shows the actual category name;
006100* the REDEFINES OCCURS below is what the PROCEDURE DIVISION
006200* actually walks.
006300 01  WS-CATEGORY-ORDER.
006400     03 WS-CAT-ROW-01            PIC X(10) VALUE 'ALUMINUM'.
006500     03 WS-CAT-ROW-02            PIC X(10) VALUE 'BRASS'.
006600     03 WS-CAT-ROW-03            PIC X(10) VALUE 'BRONZE'.
006700     03 WS-CAT-ROW-04            PIC X(10) VALUE 'CAST-IRON'.
006800     03 WS-CAT-ROW-05            PIC X(10) VALUE 'STAINLESS'.
006900     03 WS-CAT-ROW-06            PIC X(10) VALUE 'STEEL'.
007000 01  WS-CAT-TABLE REDEFINES WS-CATEGORY-ORDER.
007100     03 WS-CAT-NAME              PIC X(10) OCCURS 6 TIMES
007200                                  INDEXED BY WS-CAT-IDX.
007300*
007400 01  WS-LST-COUNTERS.
007500     03 WS-LINE-SUB               PIC 9(02) COMP VALUE ZERO.
007600     03 WS-MAT-SUB                PIC 9(02) COMP VALUE ZERO.
007700 01  WS-LST-COUNTERS-R REDEFINES WS-LST-COUNTERS.
007800     03 FILLER                    PIC X(02).
007900*
008000 COPY ENGTCP2.
008100 COPY ENGTCP8.
008200*
008300 LINKAGE SECTION.
008400*
008500 PROCEDURE DIVISION USING ENGT-LST-INTERFACE.
008600*----------------------------------------------------------------*
008700 0000-MAINLINE.
008800     MOVE ZERO TO LI-RETURN-CODE.
008900     MOVE ZERO TO LI-LINE-COUNT.
009000     MOVE ZERO TO WS-LINE-SUB.
009100
009200     PERFORM 1000-LIST-ONE-CATEGORY THRU 1000-EXIT
009300         VARYING WS-CAT-IDX FROM 1 BY 1
009400         UNTIL WS-CAT-IDX > 6.
009500
009600     MOVE WS-LINE-SUB TO LI-LINE-COUNT.
009700     GOBACK.
009800*----------------------------------------------------------------*
009900* One pass of the materials table for the current category -
010000* a plain serial scan, since the table is not kept sorted by
010100* category and 15 rows does not justify a SORT verb.
010200*----------------------------------------------------------------*
010300 1000-LIST-ONE-CATEGORY.
010400     PERFORM 1100-CHECK-ONE-MATERIAL THRU 1100-EXIT
010500         VARYING WS-MAT-SUB FROM 1 BY 1
010600         UNTIL WS-MAT-SUB > WS-MAT-COUNT.
010700 1000-EXIT.
010800     EXIT.
010900*----------------------------------------------------------------*
011000 1100-CHECK-ONE-MATERIAL.
011100     IF WS-MAT-KEY (WS-MAT-SUB) = SPACES
011200         GO TO 1100-EXIT
011300     END-IF.
011400     IF WS-MAT-TYPE (WS-MAT-SUB) NOT = WS-CAT-NAME (WS-CAT-IDX)
011500         GO TO 1100-EXIT
011600     END-IF.
011700
011800     ADD 1 TO WS-LINE-SUB.
011900     MOVE WS-CAT-NAME (WS-CAT-IDX)  TO LI-CATEGORY (WS-LINE-SUB).
012000     MOVE WS-MAT-KEY (WS-MAT-SUB)   TO LI-KEY (WS-LINE-SUB).
012100     MOVE WS-MAT-NAME (WS-MAT-SUB)  TO LI-NAME (WS-LINE-SUB).
012200     MOVE WS-MAT-SIGMA-Y (WS-MAT-SUB) TO LI-SIGMA (WS-LINE-SUB).
012300 1100-EXIT.
012400     EXIT.
