000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = ENGTCAP                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Thread Engagement Calculation System -    *
000600*                     Capacity / Engagement Length Module        *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       CALLed once per accepted request by ENGTCMN.  Computes  *
001000*       the bolt's allowable tensile capacity, the thread        *
001100*       shear-area factor and allowable thread shear stress,     *
001200*       and - depending on CI-MODE-IN - either the engagement    *
001300*       length needed to hold a given design load (mode D) or    *
001400*       the engagement length that makes the threads as strong   *
001500*       as the bolt (mode E).  Also derives threads engaged and, *
001600*       for mode D with a bolt material supplied, the margin.    *
001700*                                                                *
001800*  ENTRY POINT = ENGTCAP                                         *
001900*                                                                *
002000*  LINKAGE = ENGT-CAP-INTERFACE (COPY ENGTCP5)                   *
002100*                                                                *
002200*  CHANGE ACTIVITY :                                             *
002300*       $SEG(ENGTCAP),COMP(ENGTHRD),PROD(BATCH   ):              *
002400*                                                                *
002500*   PN= REASON REL YYMMDD PROGRMR : REMARKS                      *
002600*   $D0= CR-0103 100 850304 DHOLM   : ORIGINAL ISSUE              CR-0103
002700*   $P1= CR-0162 140 950619 JVELEZ  : ADD MARGIN COMPUTATION      CR-0162
002800*                                                                *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. ENGTCAP.
003200 AUTHOR. D-R-HOLM.
003300 INSTALLATION. MIDLAND ENGINEERING SERVICES - SYSTEMS DIV.
003400 DATE-WRITTEN. 03/04/85.
003500 DATE-COMPILED.
003600 SECURITY. MIDLAND ENGINEERING SERVICES - INTERNAL USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-4381.
004100 OBJECT-COMPUTER. IBM-4381.
004200 SPECIAL-NAMES.
004300     CLASS ENGT-NUMERIC-CLASS IS '0' THRU '9'
004400     UPSI-3 ON STATUS IS WS-TRACE-ON
004500            OFF STATUS IS WS-TRACE-OFF.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  WS-HEADER.
005000     03 WS-EYECATCHER            PIC X(16)
005100                                  VALUE 'ENGTCAP-----WS'.
005200     03 WS-TRACE-SW              PIC X(01) VALUE 'N'.
005300         88 WS-TRACE-ON              VALUE 'Y'.
005400         88 WS-TRACE-OFF             VALUE 'N'.
005500     03 FILLER                   PIC X(07).
005600*
005700* Fixed engineering constants for this calculation - carried as
005800* named COMP-3 literals rather than buried in the COMPUTEs, per
005900* the shop's usual practice of naming anything an auditor might
006000* ask to see the source of.
006100 01  WS-CONSTANTS.
006200     03 WS-K-SHEAR                PIC 9(01)V9(04) COMP-3
006300                                       VALUE 0.6200.
006400     03 FILLER                    PIC X(04).
006500 01  WS-CONSTANTS-R REDEFINES WS-CONSTANTS.
006600     03 FILLER                    PIC X(09).
006700*
006800* Working precision copies of the interface fields and the
006900* intermediate results - the spec calls for at least 4 decimal
007000* places kept until the final ROUNDED move to the interface.
007100 01  WS-CAP-WORK.
007200     03 WS-DIAMETER               PIC 9(03)V9(04) COMP-3
007300                                       VALUE ZERO.
007400     03 WS-PITCH                  PIC 9(01)V9(04) COMP-3
007500                                       VALUE ZERO.
007600     03 WS-AT                     PIC 9(04)V9(04) COMP-3
007700                                       VALUE ZERO.
007800     03 WS-LOAD                   PIC 9(07)V9(04) COMP-3
007900                                       VALUE ZERO.
008000     03 WS-SIGMA-BOLT             PIC 9(04)V9(04) COMP-3
008100                                       VALUE ZERO.
008200     03 WS-SF-BOLT                PIC 9(01)V9(04) COMP-3
008300                                       VALUE ZERO.
008400     03 WS-SIGMA-HOLE             PIC 9(04)V9(04) COMP-3
008500                                       VALUE ZERO.
008600     03 WS-SF-HOLE                PIC 9(01)V9(04) COMP-3
008700                                       VALUE ZERO.
008800 01  WS-CAP-WORK-R REDEFINES WS-CAP-WORK.
008900     03 FILLER                    PIC X(29).
009000*
009100 01  WS-CAP-RESULTS.
009200     03 WS-BOLT-CAPACITY          PIC 9(07)V9(04) COMP-3
009300                                       VALUE ZERO.
009400     03 WS-AS-FACTOR              PIC S9(03)V9(04) COMP-3
009500                                       VALUE ZERO.
009600     03 WS-TAU-ALLOW              PIC S9(05)V9(04) COMP-3
009700                                       VALUE ZERO.
009800     03 WS-ENGAGED-LENGTH         PIC 9(03)V9(04) COMP-3
009900                                       VALUE ZERO.
010000     03 WS-THREADS-ENGAGED        PIC 9(02)V9(04) COMP-3
010100                                       VALUE ZERO.
010200     03 WS-MARGIN                 PIC 9(02)V9(04) COMP-3
010300                                       VALUE ZERO.
010400 01  WS-CAP-RESULTS-R REDEFINES WS-CAP-RESULTS.
010500     03 FILLER                    PIC X(21).
010600*
010700 COPY ENGTCP5.
010800*
010900 LINKAGE SECTION.
011000*
011100 PROCEDURE DIVISION USING ENGT-CAP-INTERFACE.
011200*----------------------------------------------------------------*
011300 0000-MAINLINE.
011400     MOVE ZERO TO CI-RETURN-CODE.
011500     MOVE SPACES TO CI-REJECT-MESSAGE.
011600     MOVE CI-DIAMETER-IN TO WS-DIAMETER.
011700     MOVE CI-PITCH-IN TO WS-PITCH.
011800     MOVE CI-AT-IN TO WS-AT.
011900     MOVE CI-LOAD-IN TO WS-LOAD.
012000     MOVE CI-SIGMA-BOLT-IN TO WS-SIGMA-BOLT.
012100     MOVE CI-SF-BOLT-IN TO WS-SF-BOLT.
012200     MOVE CI-SIGMA-HOLE-IN TO WS-SIGMA-HOLE.
012300     MOVE CI-SF-HOLE-IN TO WS-SF-HOLE.
012400
012500     PERFORM 1000-BOLT-CAPACITY THRU 1000-EXIT.
012600     PERFORM 2000-SHEAR-AREA-FACTOR THRU 2000-EXIT.
012700     IF CI-RETURN-OK
012800         PERFORM 3000-ALLOW-SHEAR-STRESS THRU 3000-EXIT
012900     END-IF.
013000     IF CI-RETURN-OK
013100         PERFORM 4000-ENGAGEMENT-LENGTH THRU 4000-EXIT
013200     END-IF.
013300     IF CI-RETURN-OK
013400         PERFORM 5000-THREADS-AND-MARGIN THRU 5000-EXIT
013500     END-IF.
013600
013700     GOBACK.
013800*----------------------------------------------------------------*
013900* Bolt tensile capacity - F_bolt_allow = At * (sigma-y / n_bolt)
014000*----------------------------------------------------------------*
014100 1000-BOLT-CAPACITY.
014200     COMPUTE WS-BOLT-CAPACITY ROUNDED =
014300         WS-AT * (WS-SIGMA-BOLT / WS-SF-BOLT).
014400     COMPUTE CI-BOLT-CAPACITY-OUT ROUNDED = WS-BOLT-CAPACITY.
014500 1000-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------*
014800* Thread shear-area factor -
014900*     As_factor = 0.5625 * p * (D - 0.54127 * p)
015000*----------------------------------------------------------------*
015100 2000-SHEAR-AREA-FACTOR.
015200     COMPUTE WS-AS-FACTOR ROUNDED =
015300         0.5625 * WS-PITCH * (WS-DIAMETER - (0.54127 * WS-PITCH)).
015400     IF WS-AS-FACTOR NOT > ZERO
015500         MOVE 40 TO CI-RETURN-CODE
015600         MOVE 'BAD GEOMETRY' TO CI-REJECT-MESSAGE
015700     END-IF.
015800 2000-EXIT.
015900     EXIT.
016000*----------------------------------------------------------------*
016100* Allowable thread shear stress -
016200*     tau_allow = k_shear * sigma-y-hole / n_hole
016300*----------------------------------------------------------------*
016400 3000-ALLOW-SHEAR-STRESS.
016500     COMPUTE WS-TAU-ALLOW ROUNDED =
016600         (WS-K-SHEAR * WS-SIGMA-HOLE) / WS-SF-HOLE.
016700     IF WS-TAU-ALLOW NOT > ZERO
016800         MOVE 40 TO CI-RETURN-CODE
016900         MOVE 'BAD GEOMETRY' TO CI-REJECT-MESSAGE
017000     END-IF.
017100 3000-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------*
017400* Required engagement length - mode D uses the design load,
017500* mode E uses the bolt's own tensile capacity as its "load" so
017600* the threads come out exactly as strong as the bolt.
017700*----------------------------------------------------------------*
017800 4000-ENGAGEMENT-LENGTH.
017900     IF CI-MODE-DESIGN-LOAD
018000         IF WS-LOAD NOT > ZERO
018100             MOVE 50 TO CI-RETURN-CODE
018200             MOVE 'BAD LOAD' TO CI-REJECT-MESSAGE
018300             GO TO 4000-EXIT
018400         END-IF
018500         COMPUTE WS-ENGAGED-LENGTH ROUNDED =
018600             WS-LOAD / (WS-AS-FACTOR * WS-TAU-ALLOW)
018700     ELSE
018800         COMPUTE WS-ENGAGED-LENGTH ROUNDED =
018900             WS-BOLT-CAPACITY / (WS-AS-FACTOR * WS-TAU-ALLOW)
019000     END-IF.
019100     COMPUTE CI-ENGAGED-LENGTH-OUT ROUNDED = WS-ENGAGED-LENGTH.
019200 4000-EXIT.
019300     EXIT.
019400*----------------------------------------------------------------*
019500* Threads engaged (L_e / p) and, in mode D with a bolt material
019600* on the request, the capacity margin over the design load.
019700*----------------------------------------------------------------*
019800 5000-THREADS-AND-MARGIN.
019900     COMPUTE WS-THREADS-ENGAGED ROUNDED =
020000         WS-ENGAGED-LENGTH / WS-PITCH.
020100     COMPUTE CI-THREADS-ENGAGED-OUT ROUNDED = WS-THREADS-ENGAGED.
020200
020300     MOVE ZERO TO CI-MARGIN-OUT.
020400     IF CI-MODE-DESIGN-LOAD
020500        AND WS-SIGMA-BOLT > ZERO
020600        AND WS-LOAD > ZERO
020700         COMPUTE WS-MARGIN ROUNDED =
020800             WS-BOLT-CAPACITY / WS-LOAD
020900         COMPUTE CI-MARGIN-OUT ROUNDED = WS-MARGIN
021000     END-IF.
021100 5000-EXIT.
021200     EXIT.
